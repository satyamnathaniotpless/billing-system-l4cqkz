000100*    PAYMENT INSTRUCTION RECORD READ BY THE PAYMENT-APPLICATION
000200*    RUN -- ONE PAYMENT AGAINST ONE BILL, MATCHED ON PY-BILL-ID.
000300*    PY-KFLDPY FOLLOWS THE SRLCEQEQ CONCATENATED-KEY HABIT.
000350*    CURRENCY/ONLINE-INDICATOR/AUDIT FIELDS INHERITED FROM
000360*    THE SRLCEQEQ SEGMENT ARE NOT CARRIED BY THE BATCH SUITE'S
000370*    PAYMENT EXTRACT -- COLLAPSED TO FILLER BELOW.
000400 01  PY-SRLCPYMT.
000500     05  FILLER              PIC X(16).
000800     05  PY-KFLDPY.
000900         08  PY-BILL-ID      PIC X(36).
001000         08  FILLER          PIC X(3).
001600     05  FILLER              PIC X(3).
002200     05  PY-PYMT-AMT         PIC S9(15)V9(4)      COMP-3.
002300     05  PY-PYMT-REF         PIC X(36).
002500     05  FILLER              PIC X(9).
002600     05  FILLER              PIC X(15).
