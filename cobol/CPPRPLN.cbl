000100*****************************************************************
000200*                  *   I M P O R T A N T   *                    *
000300*   IF ANY CHANGES ARE MADE TO THIS COPYBOOK, CONTACT STAR      *
000400*   ON-LINE SUPPORT AS SOON AS POSSIBLE BECAUSE THE CHANGES     *
000500*   MAY AFFECT THE ONLINE BILLING SYSTEMS BATCH SUITE.          *
000600*****************************************************************
000700*    PRICE PLAN SEGMENT DEFINES THE RATE CARD A CUSTOMER'S
000800*    ACCOUNT IS RATED UNDER -- BASE PRICE, INCLUDED USAGE,
000900*    OVERAGE RATE, UP TO 10 ORDERED VOLUME-DISCOUNT COMPONENTS,
001000*    AND AN OPTIONAL CUSTOM-CONTRACT DISCOUNT PERCENTAGE.
001100*   FILE/SEGMENT ID.-VSPRPLN    COBOL PREFIX-PP
001200*           IMS KEY FIELD ID.---PLANIDKY
001300*           KEY FIELD TAG ID.---PP-PLAN-ID
001400*   SSA FIELDS THIS SEGM PLANACTD, AND PLANVLDD
001500*****************************************************************
001600 01  PP-VSPRPLNC.
001700     05  PP-PLAN-ID                PIC X(36).
001800     05  PP-PLAN-NAME              PIC X(100).
001900     05  PP-PLAN-CURRENCY          PIC X(3).
002000     05  PP-BASE-PRICE             PIC S9(15)V9(4) COMP-3.
002100     05  PP-INCLUDED-USAGE         PIC S9(15)      COMP-3.
002200     05  PP-PER-UNIT-PRICE         PIC S9(15)V9(4) COMP-3.
002300     05  PP-COMPONENT-COUNT        PIC S9(3)       COMP-3.
002400     05  PP-COMPONENT OCCURS 10 TIMES
002500             INDEXED BY PPX-COMPONENT.
002600         07  PP-COMP-THRESHOLD     PIC S9(15)      COMP-3.
002700         07  PP-COMP-DISCOUNT-PCT  PIC S9(3)V9(4)  COMP-3.
002800     05  PP-BILLING-FREQUENCY      PIC X(20).
002900         88  PP-FREQ-MONTHLY           VALUE 'MONTHLY'.
003000         88  PP-FREQ-ANNUAL            VALUE 'ANNUAL'.
003100     05  PP-PLAN-ACTIVE-FLAG       PIC X(1).
003200         88  PP-PLAN-IS-ACTIVE         VALUE 'Y'.
003300         88  PP-PLAN-IS-INACTIVE       VALUE 'N'.
003400     05  PP-VALID-FROM-DATE        PIC 9(8).
003500     05  PP-VALID-UNTIL-DATE       PIC 9(8).
003600         88  PP-NO-EXPIRY-DATE         VALUE ZEROES.
003700     05  PP-DISCOUNT-PCT           PIC S9(3)V9(4)  COMP-3.
003800         88  PP-NO-CUSTOM-DISCOUNT     VALUE ZEROES.
003900     05  FILLER                    PIC X(30).
