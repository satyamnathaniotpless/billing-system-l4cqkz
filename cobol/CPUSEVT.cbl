000100* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000200*    COPYBOOK: P1ON.DT.STAR.COPYLIB(CPUSEVT)                    *
000300* FOR SEGMENT: CPUSEVT                                          *
000400* IN DATABASE: PCBILPA0                                         *
000500* * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * * *
000600* ONE METERING EVENT READ FROM THE NIGHTLY USAGE EXTRACT.  THE
000700* BATCH SUMS UE-EVENT-USAGE PER UE-EVENT-ACCT-ID ACROSS THE WHOLE
000800* RUN -- NO SORT KEY IS REQUIRED, EVENTS ARE SUMMED REGARDLESS OF
000900* FILE ORDER.
001000 01  UE-VSUSGEVC.
001100     05  UE-KEY.
001200         10  UE-EVENT-ACCT-ID        PIC X(36).
001300     05  UE-CHUNK-ONE.
001400         10  UE-EVENT-USAGE          PIC S9(15)      COMP-3.
001500     05  FILLER                      PIC X(9).
