000100 IDENTIFICATION           DIVISION.
000110*=================================
000120*
000130 PROGRAM-ID.               BI100.
000140*
000150 AUTHOR.                   K S MURTHY.
000160*
000170 INSTALLATION.             OTPLESS BILLING - FINANCE SYSTEMS.
000180*
000190 DATE-WRITTEN.             18/03/85.
000200*
000210 DATE-COMPILED.
000220*
000230 SECURITY.                 COMPANY CONFIDENTIAL.  FOR INTERNAL
000240                           BILLING BATCH USE ONLY.  NOT FOR
000250                           DISTRIBUTION OUTSIDE FINANCE SYSTEMS.
000260*
000270*    REMARKS.              INVOICE GENERATION BATCH.
000280*                          READS THE DAILY INVOICE-REQUEST FILE
000290*                          (HEADER RECORD FOLLOWED BY ITS LINE
000300*                          ITEMS), VALIDATES EACH REQUEST, WORKS
000310*                          OUT GST/IGST, POSTS A DRAFT INVOICE
000320*                          RECORD AND PRINTS THE INVOICE DOCUMENT.
000330*                          REJECTS GO TO THE REJECT FILE WITH A
000340*                          REASON RATHER THAN STOPPING THE RUN.
000350*
000360*    VERSION.              SEE PROG-NAME IN WS.
000370*
000380*    CALLED MODULES.       NONE.  (BI200, THE STATUS TRANSITION
000390*                          CHECKER, IS NOT CALLED FROM HERE - IT
000400*                          IS FOR THE COLLECTIONS/DUNNING BATCHES
000410*                          THAT MOVE A DRAFT INVOICE THROUGH ITS
000420*                          LIFE CYCLE AFTER THIS RUN HAS POSTED IT.)
000430*
000440*    FUNCTIONS USED.       NONE.
000450*
000460*    FILES USED.
000470*                          INVREQ.   INVOICE REQUEST (INPUT).
000480*                          POSTINV.  POSTED INVOICE (OUTPUT).
000490*                          REJFILE.  REJECTED REQUESTS (OUTPUT).
000500*                          INVRPT.   PRINTED INVOICE REPORT (OUTPUT).
000510*
000520*    ERROR MESSAGES USED.
000530* PROGRAM SPECIFIC:
000540*                          BI001 - BI004.
000550*
000560* CHANGES:
000561* 18/03/85 KSM - 1.0.00 CREATED - FIRST CUT OF THE DAILY SALES
000562*                       INVOICE BATCH, REPLACING THE HAND-POSTED
000563*                       LEDGER CARDS KEPT BY THE BILLING CLERKS.
000564* 02/11/87 KSM - 1.0.01 ADDED US DOLLAR INVOICING FOR THE
000565*                       SINGAPORE BRANCH - PREVIOUSLY RUPEES ONLY.
000566* 14/09/91 SNG - 1.0.02 REWORKED DUE-DATE CALCULATION TO ROLL
000567*                       OVER MONTH-END PROPERLY.  WAS BOMBING ON
000568*                       31-DAY MONTHS SINCE THE DAY THIS WAS
000569*                       WRITTEN.
000570* 23/06/98 SNG - 1.0.03 YEAR-2000 REMEDIATION - ISSUE-DATE AND
000571*                       DUE-DATE EXPANDED FROM YYMMDD TO
000572*                       CCYYMMDD THROUGHOUT.
000573* 11/01/02 DKJ - 1.0.04 DROPPED THE SEPARATE SORT-MERGE PRINT
000574*                       JCL STEP - INVOICE PRINTING NOW HAPPENS
000575*                       IN THIS PROGRAM, SAME RUN.
000576* 02/08/17 DKJ - 2.0.00 GST ROLL-OVER - REPLACED THE OLD FLAT
000577*                       SALES-TAX CALCULATION WITH GST/IGST,
000578*                       DECIDED BY CUSTOMER STATE VERSUS COMPANY
000579*                       STATE UNDER THE NEW GST ACT.
000580* 01/07/26 RJP - 2.1.00 RESTRUCTURED ONTO THE CONSOLIDATED     BI0013
000581*                       WSBIXXX COPYBOOK SET AS PART OF THE    BI0013
000582*                       FINANCE-SYSTEMS BILLING REWRITE        BI0013
000583*                       PROJECT (TICKETS BI0001-BI0017).       BI0013
000590* 08/07/26 RJP - 2.1.01 ADD-30-DAYS NOW HANDLES YEAR ROLLOVER AND BI0014
000600*                       LEAP FEBRUARY - ONLY TESTED TO MONTH END BI0014
000610*                       BEFORE.  TICKET FIN-1039. BI0014
000620* 14/07/26 RJP - 2.1.02 REJECT INVOICES OVER 100 LINE ITEMS RATHER BI0015
000630*                       THAN OVERRUN BI-LINE-TBL.  FIN-1044. BI0015
000640* 21/07/26 RJP - 2.1.03 INVOICE-NUMBER PREFIX NOW COMES FROM BI0016
000650*                       WSBICONST, NOT A LITERAL.  FIN-1055. BI0016
000660* 28/07/26 RJP - 2.1.04 AMOUNT COLUMNS ON PRINTED INVOICE NOW BI0017
000670*                       CARRY THE CURRENCY SYMBOL.  FIN-1058. BI0017
000680*
000690 ENVIRONMENT              DIVISION.
000700*=================================
000710*
000720 CONFIGURATION            SECTION.
000730 SPECIAL-NAMES.
000740     C01                   IS TOP-OF-FORM.
000745*        C01 DRIVES THE AFTER ADVANCING PAGE ON THE INVOICE
000746*        REPORT - THE CARRIAGE-CONTROL CHANNEL IS PUNCHED INTO
000747*        THE FORMS STOCK BY OPERATIONS, NOT SET IN THIS PROGRAM.
000750*
000760 INPUT-OUTPUT             SECTION.
000770 FILE-CONTROL.
000780 COPY "selbiinv.cob".
000782*        INVOICE-REQUEST - INPUT.  HEADER (TYPE 'H') FOLLOWED BY
000784*        ONE OR MORE LINE ITEMS (TYPE 'L') PER CUSTOMER REQUEST.
000790 COPY "selbipost.cob".
000792*        POSTED-INVOICE - OUTPUT.  ONE RECORD PER INVOICE THAT
000794*        CLEARS VALIDATION - THE SYSTEM OF RECORD FOR INVOICING.
000800 COPY "selbirej.cob".
000802*        REJECT FILE - OUTPUT.  ONE RECORD PER INVOICE REQUEST
000804*        THAT FAILS VALIDATION, CARRYING WHY IT FAILED.
000810 COPY "selbiprt.cob".
000812*        PRINTED INVOICE REPORT - OUTPUT.  ONE PAGE PER POSTED
000814*        INVOICE PLUS THE BATCH-TOTALS PAGE AT THE END.
000820*
000830 DATA                     DIVISION.
000840*=================================
000850*
000860 FILE SECTION.
000870*
000880 COPY "fdbiinv.cob".
000882*        FD HOLDS WSBIHDR AND WSBILINE REDEFINING THE SAME
000884*        RECORD AREA - BI-HDR-REC-TYPE TELLS BI020/BI040 WHICH
000885*        OF THE TWO LAYOUTS THE CURRENT RECORD ACTUALLY IS.
000890*
000900 COPY "fdbipost.cob".
000902*        FD FOR THE FIXED-LENGTH WSBIPOST RECORD WRITTEN BY
000903*        BI054, ONE PER POSTED INVOICE.
000910*
000920 COPY "fdbirej.cob".
000922*        FD FOR THE WSBIREJ RECORD WRITTEN BY BI035.
000930*
000940 COPY "fdbiprt.cob".
000942*        FD FOR THE PLAIN 80-COLUMN PRINT RECORD WRITTEN
000943*        THROUGHOUT BI060-BI062 AND BI070.
000950*
000960 WORKING-STORAGE          SECTION.
000970*-----------------------
000980 77  PROG-NAME               PIC X(15) VALUE "BI100 (2.1.04)".
000985*        DISPLAYED NOWHERE IN THIS PROGRAM TODAY - KEPT PER THE
000987*        SHOP STANDARD SO A CORE DUMP OR AN ABEND WALKBACK CAN
000988*        BE TIED BACK TO THE EXACT PROGRAM VERSION THAT RAN.
000990*
001000 COPY "wsbiconst.cob".
001005*        COMPANY NAME/STATE, INVOICE PREFIX, TAX RATE AND THE
001006*        CURRENCY TABLE - ONE CONSTANTS COPYBOOK SHARED WITH
001007*        BI200 SO BOTH PROGRAMS AGREE ON THE SAME FIGURES.
001010*
001020*    FILE STATUS AREAS - ONE PER FD, CHECKED RIGHT AFTER EACH
001022*    OPEN IN BI010.  NONE OF THE FOUR IS RE-CHECKED ON EVERY
001024*    READ/WRITE - ONLY THE OPENS, SINCE A BAD OPEN IS THE ONLY
001026*    FAILURE THIS RUN HAS EVER ACTUALLY SEEN IN PRODUCTION.
001030*
001040 01  WS-FILE-STATUSES.
001050     03  BI-INVREQ-STATUS    PIC XX     VALUE "00".
001060     03  BI-POSTINV-STATUS   PIC XX     VALUE "00".
001070     03  BI-REJFILE-STATUS   PIC XX     VALUE "00".
001080     03  BI-INVRPT-STATUS    PIC XX     VALUE "00".
001090*
001100*    RUN SWITCHES.
001110*
001120 01  WS-SWITCHES.
001130     03  WS-EOF-SW           PIC X      VALUE "N".
001140         88  WS-EOF-REACHED             VALUE "Y".
001145*            SET ONLY BY BI900 - EVERY OTHER PARAGRAPH TESTS IT,
001146*            NONE OF THEM SET IT DIRECTLY.
001150     03  WS-HEADER-VALID-SW  PIC X      VALUE "Y".
001160         88  WS-HEADER-OK               VALUE "Y".
001170         88  WS-HEADER-BAD              VALUE "N".
001175*            RESET TO Y AT THE TOP OF EVERY BI025 INVOICE - A
001176*            REJECT ON ONE INVOICE MUST NOT CARRY OVER AND FAIL
001177*            THE NEXT ONE.
001200*
001210*    RUN COUNTERS - ALL COMP PER SHOP STANDARD.
001220*
001230 01  WS-COUNTERS.
001240     03  WS-READ-CTR         PIC 9(06)  COMP  VALUE ZERO.
001250     03  WS-POST-CTR         PIC 9(06)  COMP  VALUE ZERO.
001260     03  WS-REJECT-CTR       PIC 9(06)  COMP  VALUE ZERO.
001265*            POST-CTR PLUS REJECT-CTR SHOULD ALWAYS EQUAL
001266*            READ-CTR AT BI070 - A HANDY CROSS-CHECK IF THE
001267*            BATCH TOTALS EVER LOOK WRONG.
001270     03  WS-LINE-COUNT       PIC 9(04)  COMP  VALUE ZERO.
001280     03  WS-LINE-NDX         PIC 9(04)  COMP  VALUE ZERO.
001290     03  WS-INVOICE-SEQ      PIC 9(04)  COMP  VALUE ZERO.
001300     03  WS-WORK-DAYS        PIC 9(04)  COMP  VALUE ZERO.
001302*            HOLDS A RUNNING DAY-OF-MONTH COUNT WHILE BI052
001304*            ROLLS THE DUE DATE FORWARD MONTH BY MONTH - NOT A
001306*            TOTAL ELAPSED-DAYS COUNT.
001310     03  WS-DAYS-IN-CURR-MONTH
001320                             PIC 9(02)  COMP  VALUE ZERO.
001330     03  WS-LEAP-QUOT        PIC 9(06)  COMP  VALUE ZERO.
001340     03  WS-LEAP-REM         PIC 9(04)  COMP  VALUE ZERO.
001345*            QUOT AND REM ARE SCRATCH FOR THE THREE DIVIDE
001346*            STATEMENTS IN BI052-CHECK-LEAP-YEAR - NEITHER IS
001347*            READ ANYWHERE ELSE.
001360*
001370*    PER-INVOICE MONEY FIELDS - MONEY, SO COMP-3 PER SHOP HABIT.
001372*    RESET TO ZERO AT THE TOP OF BI050 FOR EVERY INVOICE - THESE
001374*    ARE NOT CARRIED FORWARD LIKE THE BATCH TOTALS BELOW ARE.
001380*
001390 01  WS-INVOICE-TOTALS.
001400     03  WS-SUBTOTAL-SUM     PIC S9(11)V99  COMP-3  VALUE ZERO.
001410     03  WS-TAX-SUM          PIC S9(11)V99  COMP-3  VALUE ZERO.
001420     03  WS-TOTAL-SUM        PIC S9(11)V99  COMP-3  VALUE ZERO.
001425*
001426*    RUN-WIDE BATCH CONTROL ACCUMULATORS - ZEROED ONCE AT BI010
001427*    AND ADDED TO ONCE PER POSTED INVOICE AT BI025, THEN PRINTED
001428*    BY BI070 AT THE END OF THE REPORT.
001429*
001430 01  WS-BATCH-TOTALS.
001431     03  WS-BATCH-SUBTOTAL   PIC S9(11)V99  COMP-3  VALUE ZERO.
001432     03  WS-BATCH-TAX        PIC S9(11)V99  COMP-3  VALUE ZERO.
001433     03  WS-BATCH-TOTAL      PIC S9(11)V99  COMP-3  VALUE ZERO.
001434*
001440*    REJECT REASON WORK AREA - HOLDS THE TEXT FOR WHICHEVER ONE
001442*    OF BI030/BI041 FAILS FIRST.  ONLY THE FIRST FAILURE IS KEPT,
001444*    SINCE THE HEADER IS ABANDONED AS SOON AS IT GOES BAD.
001450*
001460 01  WS-REJECT-REASON        PIC X(60)  VALUE SPACES.
001470*
001480*    HEADER SAVE AREA - THE FD RECORD BUFFER IS SHARED BY THE
001490*    HEADER AND LINE-ITEM LAYOUTS (SEE FDBIINV.COB), SO THE
001500*    HEADER MUST BE COPIED OUT HERE BEFORE THE NEXT READ
001510*    OVERLAYS IT WITH A LINE-ITEM RECORD.
001520*
001530 01  WS-SAVED-HEADER.
001540     03  WS-SAV-CUSTOMER-ID  PIC X(12).
001550     03  WS-SAV-CURRENCY-CODE
001560                             PIC X(03).
001570     03  WS-SAV-ISSUE-DATE   PIC 9(08).
001580     03  WS-SAV-CUSTOMER-NAME
001590                             PIC X(30).
001600     03  WS-SAV-CUSTOMER-ADDR
001610                             PIC X(40).
001620     03  WS-SAV-CUSTOMER-TAX-ID
001630                             PIC X(15).
001640     03  WS-SAV-CUSTOMER-STATE
001650                             PIC X(20).
001660     03  WS-SAV-NOTES        PIC X(30).
001665     03  FILLER              PIC X(09).
001670*
001672*        SAV-NOTES CARRIES THE HEADER'S PAYMENT-TERMS/REMARKS
001674*        TEXT THROUGH TO BI060, WHERE IT PRINTS AS THE "PAYMENT
001676*        DETAILS" LINE AT THE FOOT OF THE INVOICE.
001680*    LINE-ITEM WORK TABLE - MAX 100 LINE ITEMS PER INVOICE.
001690*
001700 01  BI-LINE-TABLE.
001710     03  BI-LINE-TBL         OCCURS 100 TIMES
001720                             INDEXED BY BI-LIN-NDX.
001730         05  BI-TBL-SERVICE  PIC X(25).
001740         05  BI-TBL-DESC     PIC X(30).
001750         05  BI-TBL-QTY      PIC 9(07).
001760         05  BI-TBL-PRICE    PIC 9(07)V99.
001765         05  BI-TBL-AMOUNT   PIC S9(11)V99  COMP-3.
001766*            FILLED IN BY BI050-EXTEND-ONE-LINE - QTY TIMES
001767*            PRICE, ROUNDED.  EMPTY UNTIL THEN.
001768*            PACKED HERE BECAUSE THE TABLE CAN HOLD 100 ROWS OF
001769*            IT - THE ZONED MONEY FIELDS ELSEWHERE IN THIS
001770*            PROGRAM ARE ALL SINGLE, UNREPEATED ACCUMULATORS.
001772         05  FILLER          PIC X(05).
001780*
001790*    ISSUE-DATE / DUE-DATE / RUN-DATE WORK AREAS - EACH BROKEN
001800*    OUT VIA REDEFINES INTO CCYY/MM/DD FOR CALENDAR ARITHMETIC,
001810*    SAME TRICK AS THE OLD DATE-CONVERSION ROUTINES USED.
001820*
001830 01  WS-ISSUE-DATE-WORK       PIC 9(08).
001840 01  WS-ISSUE-DATE-BRK REDEFINES WS-ISSUE-DATE-WORK.
001850     03  WS-ISSUE-CCYY        PIC 9(04).
001860     03  WS-ISSUE-MM          PIC 9(02).
001870     03  WS-ISSUE-DD          PIC 9(02).
001880*
001890 01  WS-DUE-DATE-WORK         PIC 9(08).
001900 01  WS-DUE-DATE-BRK REDEFINES WS-DUE-DATE-WORK.
001910     03  WS-DUE-CCYY          PIC 9(04).
001920     03  WS-DUE-MM            PIC 9(02).
001930     03  WS-DUE-DD            PIC 9(02).
001940*
001950 01  WS-RUN-DATE              PIC 9(08).
001960 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.
001970     03  WS-RUN-CCYY          PIC 9(04).
001980     03  WS-RUN-MM            PIC 9(02).
001990     03  WS-RUN-DD            PIC 9(02).
001995*        THE RUN-DATE BREAKDOWN IS NOT ACTUALLY REFERENCED
001996*        ANYWHERE TODAY - IT IS KEPT REDEFINED THE SAME WAY AS
001997*        THE OTHER TWO DATES IN CASE A FUTURE TICKET NEEDS THE
001998*        RUN YEAR OR MONTH ON ITS OWN.
002000*
002010*    DAYS-IN-MONTH TABLE - LOADED FROM ONE VALUE CLAUSE AND
002020*    REDEFINED INTO AN OCCURS TABLE, FEBRUARY ADJUSTED FOR LEAP
002030*    YEARS SEPARATELY IN BI052-DAYS-IN-MONTH.
002040*
002050 01  WS-MONTH-DAYS-VALUES     PIC X(24)
002060                             VALUE "312831303130313130313031".
002070 01  WS-MONTH-DAYS-TBL REDEFINES WS-MONTH-DAYS-VALUES
002080                             OCCURS 12 TIMES
002090                             INDEXED BY WS-MDX
002100                             PIC 9(02).
002105*        FEBRUARY IS HELD HERE AS A PLAIN 28 - BI052-CHECK-LEAP-
002106*        YEAR OVERWRITES WS-DAYS-IN-CURR-MONTH WITH 29 AFTER THIS
002107*        TABLE IS LOADED, IT DOES NOT CHANGE THE TABLE ITSELF.
002110*
002120*    INVOICE-NUMBER BUILD AREA.
002130*
002140 01  WS-INVOICE-SEQ-DISP      PIC 9(04).
002142*        DISPLAY-FORM COPY OF WS-INVOICE-SEQ SO IT CAN GO
002144*        STRAIGHT INTO THE STRING STATEMENT IN BI053 - STRING
002146*        WILL NOT TAKE A COMP ITEM AS A SOURCE.
002150 01  WS-TAX-TYPE              PIC X(04)  VALUE SPACES.
002152*        SET BY BI051, READ BY BI050/BI054/BI060/BI062 - "GST "
002154*        OR "IGST", NEVER ANYTHING ELSE OR SPACES ONCE BI051 HAS
002156*        RUN FOR THE CURRENT INVOICE.
002160*
002170*    PRINTED-INVOICE WORK AREAS - THE INVOICE DOCUMENT IS BUILT
002180*    AS PLAIN 80-COLUMN PRINT LINES, MOVED AND WRITTEN DIRECTLY,
002190*    NOT THROUGH REPORT WRITER.
002200*
002210 01  WS-PRINT-LINE            PIC X(80)  VALUE SPACES.
002212*        RE-MOVED TO SPACES BEFORE EVERY STRING IN BI060-BI062 -
002214*        STRING ONLY OVERLAYS AS MANY BYTES AS IT SENDS, SO A
002216*        SHORTER LINE WOULD OTHERWISE KEEP TRAILING CHARACTERS
002217*        FROM WHATEVER WAS PRINTED BEFORE IT.
002220 01  WS-ED-QTY                PIC Z(06)9.
002230 01  WS-ED-PRICE              PIC Z,ZZZ,ZZ9.99.
002240 01  WS-ED-AMOUNT             PIC Z,ZZZ,ZZ9.99.
002250 01  WS-ED-SUBTOTAL           PIC Z,ZZZ,ZZ9.99.
002260 01  WS-ED-TAX                PIC Z,ZZZ,ZZ9.99.
002270 01  WS-ED-TOTAL              PIC Z,ZZZ,ZZ9.99.
002275*        SIX SEPARATE EDITED FIELDS RATHER THAN ONE SHARED WORK
002276*        AREA, SINCE SEVERAL OF THEM ARE NEEDED ON SCREEN (ON
002277*        THE PRINT LINE) TOGETHER - SUBTOTAL, TAX AND TOTAL ALL
002278*        APPEAR ON THE SAME INVOICE.
002280 01  WS-CUR-SYMBOL            PIC X(02)  VALUE SPACES.
002290 01  WS-DISP-ISSUE-DATE       PIC X(10)  VALUE SPACES.
002300 01  WS-DISP-DUE-DATE         PIC X(10)  VALUE SPACES.
002310*
002320*    ERROR / INFORMATIONAL MESSAGES.
002325*    ALL FOUR ARE FATAL OPEN FAILURES, NOT INVOICE-LEVEL REJECTS
002326*    - SEE WS-REJECT-REASON ABOVE FOR THOSE.  A FAILED OPEN STOPS
002327*    THE RUN, SINCE NOTHING AFTER BI010 CAN DO ANYTHING USEFUL
002328*    WITHOUT ALL FOUR FILES.
002330*
002340 01  ERROR-MESSAGES.
002350     03  BI001               PIC X(40)
002360         VALUE "BI001 CANNOT OPEN INVOICE-REQUEST FILE -".
002370     03  BI002               PIC X(40)
002380         VALUE "BI002 CANNOT OPEN POSTED-INVOICE FILE -".
002390     03  BI003               PIC X(40)
002400         VALUE "BI003 CANNOT OPEN REJECT FILE          ".
002410     03  BI004               PIC X(40)
002420         VALUE "BI004 CANNOT OPEN INVOICE REPORT FILE  ".
002430*
002440 PROCEDURE DIVISION.
002450*==================
002460*
002470 BI000-MAIN                  SECTION.
002480*************************************
002482*    PRIME THE PIPE WITH ONE READ BEFORE THE MAIN LOOP SO THE
002484*    LOOP CAN TEST WS-EOF-REACHED ON THE WAY IN - THE SAME
002486*    READ-AHEAD STYLE THIS SHOP USES ON ITS OTHER SEQUENTIAL
002488*    BATCH PROGRAMS.
002490     PERFORM BI010-OPEN-FILES.
002500     PERFORM BI900-READ-INVOICE-RECORD.
002510     PERFORM BI020-PROCESS-INVOICES
002520         UNTIL WS-EOF-REACHED.
002525*        BI070 RUNS EVEN ON A ZERO-INVOICE DAY, SO THE BATCH
002526*        TOTALS PAGE ALWAYS PRINTS AND OPERATIONS CAN TELL A
002527*        QUIET DAY FROM A RUN THAT NEVER STARTED.
002530     PERFORM BI070-PRINT-BATCH-TOTALS.
002540     PERFORM BI090-END-OF-JOB.
002550 BI000-EXIT.
002560     EXIT SECTION.
002570*
002580 BI010-OPEN-FILES            SECTION.
002590*************************************
002592*    WS-RUN-DATE IS NOT USED TO FIGURE THE DUE DATE - THAT COMES
002594*    FROM THE HEADER'S OWN ISSUE DATE.  IT IS KEPT HERE ONLY IN
002596*    CASE A FUTURE REPORT NEEDS TO SHOW WHEN THE RUN WAS TAKEN.
002598     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002602*        FOUR OPENS, FOUR STATUS CHECKS, FOUR STOP RUNS - NOT
002604*        ONE COMBINED CHECK AT THE END, SO THE DISPLAY ALWAYS
002606*        NAMES THE SPECIFIC FILE THAT WOULD NOT OPEN.
002610     OPEN INPUT  BI-INVOICE-REQUEST-FILE.
002620     IF  BI-INVREQ-STATUS NOT = "00"
002630         DISPLAY BI001 BI-INVREQ-STATUS
002640         STOP RUN
002650     END-IF.
002660     OPEN OUTPUT BI-POSTED-INVOICE-FILE.
002670     IF  BI-POSTINV-STATUS NOT = "00"
002680         DISPLAY BI002 BI-POSTINV-STATUS
002690         STOP RUN
002700     END-IF.
002710     OPEN OUTPUT BI-REJECT-FILE.
002720     IF  BI-REJFILE-STATUS NOT = "00"
002730         DISPLAY BI003 BI-REJFILE-STATUS
002740         STOP RUN
002750     END-IF.
002760     OPEN OUTPUT BI-INVOICE-REPORT-FILE.
002770     IF  BI-INVRPT-STATUS NOT = "00"
002780         DISPLAY BI004 BI-INVRPT-STATUS
002790         STOP RUN
002800     END-IF.
002810     MOVE ZERO TO WS-READ-CTR WS-POST-CTR WS-REJECT-CTR
002820                  WS-INVOICE-SEQ.
002825*        WS-INVOICE-SEQ RESETS TO ZERO EVERY RUN - SEE THE NOTE
002826*        AGAINST BI053 BELOW FOR WHAT THAT MEANS FOR THE
002827*        INVOICE NUMBER'S UNIQUENESS.
002830     MOVE ZERO TO WS-BATCH-SUBTOTAL WS-BATCH-TAX WS-BATCH-TOTAL.
002840 BI010-EXIT.
002850     EXIT SECTION.
002860*
002870 BI020-PROCESS-INVOICES      SECTION.
002880*************************************
002890     IF  BI-HDR-REC-TYPE = "H"
002900         PERFORM BI025-PROCESS-ONE-INVOICE
002910     ELSE
002920*        STRAY LINE-ITEM RECORD WITH NO HEADER IN FRONT OF IT -
002930*        SKIP IT AND KEEP GOING RATHER THAN ABORT THE RUN.
002940         PERFORM BI900-READ-INVOICE-RECORD
002950     END-IF.
002960 BI020-EXIT.
002970     EXIT SECTION.
002980*
002990 BI025-PROCESS-ONE-INVOICE   SECTION.
003000*************************************
003002*    THE HEADER FIELDS ARE COPIED OUT TO WS-SAVED-HEADER BEFORE
003004*    ANY LINE ITEMS ARE READ, BECAUSE THE NEXT READ OF THE
003006*    INVOICE-REQUEST FILE OVERLAYS THE SAME FD BUFFER WITH A
003008*    LINE-ITEM RECORD.  SEE WSBIHDR/WSBILINE - THEY SHARE ONE FD.
003010     ADD 1 TO WS-READ-CTR.
003020     MOVE BI-HDR-CUSTOMER-ID     TO WS-SAV-CUSTOMER-ID.
003030     MOVE BI-HDR-CURRENCY-CODE   TO WS-SAV-CURRENCY-CODE.
003040     MOVE BI-HDR-ISSUE-DATE      TO WS-SAV-ISSUE-DATE.
003050     MOVE BI-HDR-CUSTOMER-NAME   TO WS-SAV-CUSTOMER-NAME.
003060     MOVE BI-HDR-CUSTOMER-ADDR   TO WS-SAV-CUSTOMER-ADDR.
003070     MOVE BI-HDR-CUSTOMER-TAX-ID TO WS-SAV-CUSTOMER-TAX-ID.
003080     MOVE BI-HDR-CUSTOMER-STATE  TO WS-SAV-CUSTOMER-STATE.
003090     MOVE BI-HDR-NOTES           TO WS-SAV-NOTES.
003100     MOVE SPACES TO WS-REJECT-REASON.
003110     SET  WS-HEADER-OK TO TRUE.
003120     PERFORM BI030-VALIDATE-HEADER.
003130     MOVE ZERO TO WS-LINE-COUNT.
003140     PERFORM BI900-READ-INVOICE-RECORD.
003142*        A BAD HEADER IS NOT REJECTED HERE - BI040 STILL WALKS
003144*        PAST ITS LINE ITEMS BELOW SO THE NEXT HEADER RECORD IS
003146*        FOUND BEFORE BI035 WRITES THE REJECT.
003150     PERFORM BI040-READ-LINE-ITEMS
003160         UNTIL WS-EOF-REACHED
003170            OR BI-HDR-REC-TYPE NOT = "L".
003180     IF  WS-HEADER-OK AND WS-LINE-COUNT = ZERO
003190         MOVE "MUST HAVE AT LEAST ONE LINE ITEM"
003195                                        TO WS-REJECT-REASON
003200         SET WS-HEADER-BAD TO TRUE
003210     END-IF.
003212*        A VALID HEADER WITH ZERO SURVIVING LINE ITEMS IS ONLY
003214*        CAUGHT HERE, AFTER BI040 HAS RUN - THERE IS NO POINT
003216*        IN CHECKING LINE COUNT ANY EARLIER.
003220     IF  WS-HEADER-OK
003222*            TOTALS MUST BE WORKED OUT BEFORE THE INVOICE NUMBER
003224*            IS ASSIGNED - BI053 ONLY RUNS ONCE PER POSTED
003226*            INVOICE, SO IT MUST NOT RUN FOR A REQUEST THAT
003228*            TURNS OUT TO FAIL HERE.
003230         PERFORM BI050-CALCULATE-TOTALS
003240         PERFORM BI053-ASSIGN-INVOICE-NUMBER
003250         PERFORM BI054-WRITE-POSTED-INVOICE
003260         PERFORM BI060-PRINT-INVOICE
003270         ADD 1 TO WS-POST-CTR
003280         ADD WS-SUBTOTAL-SUM  TO WS-BATCH-SUBTOTAL
003290         ADD WS-TAX-SUM       TO WS-BATCH-TAX
003295         ADD WS-TOTAL-SUM     TO WS-BATCH-TOTAL
003300     ELSE
003310         PERFORM BI035-WRITE-REJECT
003320         ADD 1 TO WS-REJECT-CTR
003330     END-IF.
003340 BI025-EXIT.
003350     EXIT SECTION.
003360*
003370 BI030-VALIDATE-HEADER       SECTION.
003380*************************************
003382*    CURRENCY IS CHECKED FIRST AND EXITS STRAIGHT AWAY ON A MISS
003384*    - THE REMAINING CHECKS ALL ASSUME A VALID CURRENCY ROW WAS
003386*    FOUND, SINCE BI-CUR-NDX IS USED AGAIN LATER FOR THE SYMBOL
003388*    LOOKUP IN BI064.
003390     SET  BI-CUR-NDX TO 1.
003400     SEARCH BI-CURRENCY-TBL
003410         AT END
003420              MOVE "CURRENCY CODE MUST BE USD, INR OR IDR"
003430                                     TO WS-REJECT-REASON
003440              SET WS-HEADER-BAD TO TRUE
003450              GO TO BI030-EXIT
003460         WHEN BI-CUR-CODE (BI-CUR-NDX) = WS-SAV-CURRENCY-CODE
003470              CONTINUE
003480     END-SEARCH.
003490     IF  WS-SAV-CUSTOMER-NAME    = SPACES
003500      OR WS-SAV-CUSTOMER-ADDR    = SPACES
003510      OR WS-SAV-CUSTOMER-TAX-ID  = SPACES
003520         MOVE "CUSTOMER NAME, ADDRESS, TAX ID ARE REQUIRED"
003530                                    TO WS-REJECT-REASON
003540         SET WS-HEADER-BAD TO TRUE
003550         GO TO BI030-EXIT
003560     END-IF.
003570     IF  WS-SAV-CUSTOMER-STATE   = SPACES
003580         MOVE "CUSTOMER STATE IS REQUIRED FOR TAX CALCULATION"
003590                                    TO WS-REJECT-REASON
003600         SET WS-HEADER-BAD TO TRUE
003610     END-IF.
003615*        THE STATE CHECK DOES NOT GO TO BI030-EXIT LIKE THE
003617*        OTHERS - IT IS THE LAST CHECK IN THE PARAGRAPH, SO
003619*        FALLING THROUGH TO THE EXIT IS THE SAME THING.
003630 BI030-EXIT.
003640     EXIT SECTION.
003650*
003660 BI035-WRITE-REJECT          SECTION.
003670*************************************
003672*    ONLY THE CUSTOMER ID AND THE REASON GO TO THE REJECT FILE -
003674*    THE CLERKS WORKING THE REJECT QUEUE PULL THE REQUEST BACK UP
003676*    BY CUSTOMER ID IF THEY NEED THE FULL DETAIL.
003680     MOVE WS-SAV-CUSTOMER-ID     TO BI-REJ-CUSTOMER-ID.
003690     MOVE WS-REJECT-REASON       TO BI-REJ-REASON.
003700     WRITE BI-REJ-RECORD.
003710 BI035-EXIT.
003720     EXIT SECTION.
003730*
003740 BI040-READ-LINE-ITEMS       SECTION.
003750*************************************
003760     IF  WS-HEADER-BAD
003770*        HEADER ALREADY REJECTED - STILL HAVE TO STEP OVER ITS
003780*        LINE ITEMS TO GET TO THE NEXT HEADER RECORD.
003790         PERFORM BI900-READ-INVOICE-RECORD
003800     ELSE
003810         ADD 1 TO WS-LINE-COUNT
003815*            BI-LINE-TABLE ONLY HOLDS 100 ROWS (SEE WORKING
003817*            STORAGE) - WITHOUT THIS CHECK A 101ST LINE ITEM
003819*            WOULD SUBSCRIPT PAST THE TABLE.
003820         IF  WS-LINE-COUNT > 100
003830             MOVE "TOO MANY LINE ITEMS ON INVOICE - MAX 100"
003840                                    TO WS-REJECT-REASON
003850             SET WS-HEADER-BAD TO TRUE
003860         ELSE
003870             PERFORM BI041-VALIDATE-LINE-ITEM
003880             IF  WS-HEADER-OK
003890                 SET  BI-LIN-NDX TO WS-LINE-COUNT
003900                 MOVE BI-LIN-SERVICE-NAME
003910                                    TO BI-TBL-SERVICE (BI-LIN-NDX)
003920                 MOVE BI-LIN-DESCRIPTION
003930                                    TO BI-TBL-DESC (BI-LIN-NDX)
003940                 MOVE BI-LIN-QUANTITY
003950                                    TO BI-TBL-QTY (BI-LIN-NDX)
003960                 MOVE BI-LIN-UNIT-PRICE
003970                                    TO BI-TBL-PRICE (BI-LIN-NDX)
003980             END-IF
003990         END-IF
004000         PERFORM BI900-READ-INVOICE-RECORD
004010     END-IF.
004020 BI040-EXIT.
004030     EXIT SECTION.
004040*
004050 BI041-VALIDATE-LINE-ITEM    SECTION.
004060*************************************
004062*    SETTING WS-HEADER-BAD HERE, NOT A SEPARATE LINE-ITEM
004064*    SWITCH, IS DELIBERATE - ONE BAD LINE FAILS THE WHOLE
004066*    INVOICE REQUEST RATHER THAN POSTING A PARTIAL INVOICE.
004070     IF  BI-LIN-QUANTITY = ZERO
004080         MOVE "QUANTITY MUST BE GREATER THAN ZERO"
004090                                    TO WS-REJECT-REASON
004100         SET WS-HEADER-BAD TO TRUE
004110         GO TO BI041-EXIT
004120     END-IF.
004130     IF  BI-LIN-UNIT-PRICE = ZERO
004140         MOVE "UNIT PRICE MUST BE GREATER THAN ZERO"
004150                                    TO WS-REJECT-REASON
004160         SET WS-HEADER-BAD TO TRUE
004170         GO TO BI041-EXIT
004180     END-IF.
004190     IF  BI-LIN-SERVICE-NAME = SPACES
004200         MOVE "SERVICE NAME IS REQUIRED"
004210                                    TO WS-REJECT-REASON
004220         SET WS-HEADER-BAD TO TRUE
004230         GO TO BI041-EXIT
004240     END-IF.
004245*        SERVICE NAME AND DESCRIPTION ARE CHECKED SEPARATELY
004247*        SO THE REJECT REASON TELLS THE CLERK WHICH ONE WAS
004249*        LEFT BLANK, RATHER THAN A COMBINED "DATA MISSING".
004250     IF  BI-LIN-DESCRIPTION = SPACES
004260         MOVE "LINE DESCRIPTION IS REQUIRED"
004270                                    TO WS-REJECT-REASON
004280         SET WS-HEADER-BAD TO TRUE
004290         GO TO BI041-EXIT
004300     END-IF.
004302*        THE LINE ITEM'S OWN CURRENCY CODE IS CHECKED AGAINST
004304*        THE SUPPORTED-CURRENCY TABLE BEFORE IT IS COMPARED TO
004306*        THE HEADER'S CURRENCY BELOW - A BAD CODE SHOULD REPORT
004308*        "NOT A SUPPORTED CURRENCY" RATHER THAN A CONFUSING
004309*        "DOES NOT MATCH" AGAINST A CODE THAT IS ITSELF INVALID.
004310     SET  BI-CUR-NDX TO 1.
004320     SEARCH BI-CURRENCY-TBL
004330         AT END
004340             MOVE "LINE ITEM CURRENCY IS NOT A SUPPORTED CURRENCY"
004350                                    TO WS-REJECT-REASON
004360              SET WS-HEADER-BAD TO TRUE
004370              GO TO BI041-EXIT
004380         WHEN BI-CUR-CODE (BI-CUR-NDX) = BI-LIN-CURRENCY-CODE
004390              CONTINUE
004400     END-SEARCH.
004410     IF  BI-LIN-CURRENCY-CODE NOT = WS-SAV-CURRENCY-CODE
004420         MOVE "LINE ITEM CURRENCY DOES NOT MATCH INVOICE CURRENCY"
004430                                    TO WS-REJECT-REASON
004440         SET WS-HEADER-BAD TO TRUE
004445*        EVERY INVOICE IS SINGLE-CURRENCY END TO END - A LINE
004447*        ITEM CANNOT BILL IN A DIFFERENT CURRENCY FROM ITS OWN
004448*        HEADER EVEN IF BOTH ARE OTHERWISE VALID CODES ON THEIR
004449*        OWN.
004450     END-IF.
004460 BI041-EXIT.
004470     EXIT SECTION.
004480*
004490 BI050-CALCULATE-TOTALS      SECTION.
004500*************************************
004505*    CALLED ONLY AFTER THE FULL LINE-ITEM TABLE HAS BEEN
004507*    VALIDATED - NOTHING HERE CAN REJECT THE INVOICE, IT ONLY
004509*    ADDS UP WHAT BI040/BI041 ALREADY ACCEPTED.
004510     MOVE ZERO TO WS-SUBTOTAL-SUM.
004520     PERFORM BI050-EXTEND-ONE-LINE
004530         VARYING WS-LINE-NDX FROM 1 BY 1
004540         UNTIL WS-LINE-NDX > WS-LINE-COUNT.
004550     PERFORM BI051-DETERMINE-TAX-TYPE.
004553*    ONE FLAT RATE FOR BOTH GST AND IGST - FINANCE HAS NOT
004556*    ASKED FOR PER-STATE SLABS YET SO BI-TAX-RATE STAYS A
004558*    SINGLE CONSTANT IN WSBICONST.
004560     COMPUTE WS-TAX-SUM ROUNDED = WS-SUBTOTAL-SUM * BI-TAX-RATE.
004570     COMPUTE WS-TOTAL-SUM = WS-SUBTOTAL-SUM + WS-TAX-SUM.
004580     PERFORM BI052-ADD-30-DAYS.
004590 BI050-EXIT.
004600     EXIT SECTION.
004610*
004620 BI050-EXTEND-ONE-LINE       SECTION.
004630*************************************
004632*    BI-TBL-AMOUNT IS STORED BACK INTO THE TABLE, NOT JUST ADDED
004634*    TO THE RUNNING SUBTOTAL, BECAUSE BI061 PRINTS THE PER-LINE
004636*    AMOUNT LATER ON AND SHOULD NOT HAVE TO RECOMPUTE IT.
004640     SET  BI-LIN-NDX TO WS-LINE-NDX.
004650     COMPUTE BI-TBL-AMOUNT (BI-LIN-NDX) ROUNDED =
004660             BI-TBL-QTY (BI-LIN-NDX) * BI-TBL-PRICE (BI-LIN-NDX).
004670     ADD  BI-TBL-AMOUNT (BI-LIN-NDX) TO WS-SUBTOTAL-SUM.
004680 BI050-EOL-EXIT.
004690     EXIT SECTION.
004700*
004710 BI051-DETERMINE-TAX-TYPE    SECTION.
004720*************************************
004722*    PLAIN STATE-NAME MATCH, NOT A STATE-CODE TABLE - UNDER THE
004724*    GST ACT GST APPLIES ON AN INTRA-STATE SALE (SUPPLIER AND
004726*    CUSTOMER IN THE SAME STATE) AND IGST ON AN INTER-STATE ONE.
004730     IF  WS-SAV-CUSTOMER-STATE = BI-COMPANY-STATE
004740         MOVE "GST "              TO WS-TAX-TYPE
004750     ELSE
004760         MOVE "IGST"              TO WS-TAX-TYPE
004770     END-IF.
004780 BI051-EXIT.
004790     EXIT SECTION.
004800*
004810 BI052-ADD-30-DAYS           SECTION.
004820*************************************
004822*    THIRTY DAYS IS THE STANDARD PAYMENT TERM ON EVERY CONTRACT
004824*    THIS SHOP BILLS TODAY - NOT READ FROM A PARAMETER FILE
004826*    BECAUSE THERE IS ONLY THE ONE TERM IN USE.  IF A CUSTOMER
004828*    EVER NEGOTIATES NET-45 OR NET-60 THIS WILL NEED A TABLE.
004830     MOVE WS-SAV-ISSUE-DATE TO WS-ISSUE-DATE-WORK.
004840     MOVE WS-ISSUE-CCYY     TO WS-DUE-CCYY.
004850     MOVE WS-ISSUE-MM       TO WS-DUE-MM.
004860     COMPUTE WS-WORK-DAYS = WS-ISSUE-DD + 30.
004865*        WS-WORK-DAYS STARTS AS "ISSUE DAY PLUS 30", THEN
004866*        BI052-ROLL-MONTH BELOW SUBTRACTS OFF ONE MONTH'S WORTH
004867*        AT A TIME UNTIL WHAT IS LEFT FITS WITHIN THE DUE MONTH.
004870     PERFORM BI052-DAYS-IN-MONTH.
004880     PERFORM BI052-ROLL-MONTH
004890         UNTIL WS-WORK-DAYS NOT > WS-DAYS-IN-CURR-MONTH.
004900     MOVE WS-WORK-DAYS      TO WS-DUE-DD.
004910 BI052-EXIT.
004920     EXIT SECTION.
004930*
004940 BI052-ROLL-MONTH            SECTION.
004950*************************************
004952*    TICKET FIN-1039 - THIS PARAGRAPH USED TO STOP AT DECEMBER
004954*    AND LEAVE WS-DUE-CCYY ALONE, SO AN INVOICE ISSUED IN LATE
004956*    DECEMBER GOT A DUE DATE IN MONTH 13 OF THE SAME YEAR.  THE
004958*    YEAR ROLLOVER BELOW FIXED THAT.
004960     SUBTRACT WS-DAYS-IN-CURR-MONTH FROM WS-WORK-DAYS.
004970     ADD  1 TO WS-DUE-MM.
004980     IF  WS-DUE-MM > 12
004990         MOVE 1 TO WS-DUE-MM
005000         ADD  1 TO WS-DUE-CCYY
005010     END-IF.
005020     PERFORM BI052-DAYS-IN-MONTH.
005030 BI052-RM-EXIT.
005040     EXIT SECTION.
005050*
005060 BI052-DAYS-IN-MONTH         SECTION.
005070*************************************
005072*    RE-PERFORMED EVERY TIME BI052-ROLL-MONTH ADVANCES THE
005074*    MONTH, SO A DUE DATE THAT ROLLS FROM JANUARY THROUGH
005076*    FEBRUARY PICKS UP THE RIGHT DAY COUNT FOR EACH MONTH IT
005078*    PASSES THROUGH, NOT JUST THE FIRST ONE.
005080     SET  WS-MDX TO WS-DUE-MM.
005090     MOVE WS-MONTH-DAYS-TBL (WS-MDX) TO WS-DAYS-IN-CURR-MONTH.
005100     IF  WS-DUE-MM = 2
005110         PERFORM BI052-CHECK-LEAP-YEAR
005120     END-IF.
005130 BI052-DIM-EXIT.
005140     EXIT SECTION.
005150*
005160 BI052-CHECK-LEAP-YEAR       SECTION.
005170*************************************
005172*    STANDARD GREGORIAN RULE - DIVISIBLE BY 4 IS LEAP UNLESS
005174*    ALSO DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400.
005176*    2000 WAS A LEAP YEAR UNDER THIS RULE, 1900 WAS NOT.
005180     DIVIDE WS-DUE-CCYY BY 4   GIVING WS-LEAP-QUOT
005190                              REMAINDER WS-LEAP-REM.
005200     IF  WS-LEAP-REM = ZERO
005210         DIVIDE WS-DUE-CCYY BY 100 GIVING WS-LEAP-QUOT
005220                                  REMAINDER WS-LEAP-REM
005230         IF  WS-LEAP-REM NOT = ZERO
005240             MOVE 29 TO WS-DAYS-IN-CURR-MONTH
005250         ELSE
005260             DIVIDE WS-DUE-CCYY BY 400 GIVING WS-LEAP-QUOT
005270                                       REMAINDER WS-LEAP-REM
005280             IF  WS-LEAP-REM = ZERO
005290                 MOVE 29 TO WS-DAYS-IN-CURR-MONTH
005300             END-IF
005310         END-IF
005320     END-IF.
005330 BI052-CLY-EXIT.
005340     EXIT SECTION.
005350*
005360 BI053-ASSIGN-INVOICE-NUMBER SECTION.
005370*************************************
005372*    WS-INVOICE-SEQ IS RESET TO ZERO AT BI010 EACH RUN AND
005374*    COUNTS UP ONE PER POSTED INVOICE, SO THE NNNN SUFFIX ON
005376*    INV-PPPP-YYYYMM-NNNN IS UNIQUE WITHIN A RUN.  OPERATIONS
005378*    RUNS BILLING ONCE A DAY, SO THIS HAS NEVER COLLIDED.
005380     ADD  1 TO WS-INVOICE-SEQ.
005390     MOVE WS-INVOICE-SEQ    TO WS-INVOICE-SEQ-DISP.
005395*        TICKET FIN-1055 - BI-INVOICE-PREFIX USED TO BE A LITERAL
005397*        "1000" RIGHT HERE.  IT NOW COMES FROM WSBICONST SO A
005398*        SECOND OPERATING COMPANY CAN RUN THIS SAME PROGRAM
005399*        AGAINST ITS OWN PREFIX WITHOUT A SOURCE CHANGE.
005400     STRING "INV-"                    DELIMITED BY SIZE
005410            BI-INVOICE-PREFIX         DELIMITED BY SIZE
005420            "-"                       DELIMITED BY SIZE
005430            WS-RUN-DATE (1:6)         DELIMITED BY SIZE
005440            "-"                       DELIMITED BY SIZE
005450            WS-INVOICE-SEQ-DISP       DELIMITED BY SIZE
005460       INTO BI-PST-INVOICE-NUMBER.
005470 BI053-EXIT.
005480     EXIT SECTION.
005490*
005500 BI054-WRITE-POSTED-INVOICE  SECTION.
005510*************************************
005512*    EVERY INVOICE THIS RUN POSTS STARTS LIFE AS DRAFT - ONLY
005514*    BI200, CALLED FROM THE DUNNING/COLLECTIONS SIDE, MOVES IT
005516*    ON TO SENT, PAID OR CANCELLED.  SEE BI-STATUS-LIST IN
005518*    WSBISTAT FOR THE FULL STATE MACHINE.
005520     MOVE WS-SAV-CUSTOMER-ID     TO BI-PST-CUSTOMER-ID.
005530     MOVE "DRAFT"                TO BI-PST-STATUS.
005540     MOVE WS-SAV-CURRENCY-CODE   TO BI-PST-CURRENCY-CODE.
005550     MOVE WS-SAV-ISSUE-DATE      TO BI-PST-ISSUE-DATE.
005560     MOVE WS-DUE-DATE-WORK       TO BI-PST-DUE-DATE.
005570     MOVE WS-TAX-TYPE            TO BI-PST-TAX-TYPE.
005580     MOVE WS-LINE-COUNT          TO BI-PST-LINE-COUNT.
005590     MOVE WS-SUBTOTAL-SUM        TO BI-PST-SUBTOTAL.
005600     MOVE WS-TAX-SUM             TO BI-PST-TAX-AMOUNT.
005610     MOVE WS-TOTAL-SUM           TO BI-PST-TOTAL-AMOUNT.
005620     WRITE BI-PST-RECORD.
005630 BI054-EXIT.
005640     EXIT SECTION.
005650*
005660 BI060-PRINT-INVOICE         SECTION.
005670*************************************
005672*    THE ** DRAFT ** WATERMARK ON EVERY COPY IS DELIBERATE -
005674*    THIS RUN ONLY POSTS THE INVOICE, IT DOES NOT SEND IT, SO
005676*    NOTHING PRINTED HERE IS A FINAL CUSTOMER-FACING DOCUMENT.
005680     PERFORM BI063-FORMAT-DATES.
005690     MOVE SPACES TO WS-PRINT-LINE.
005700     STRING BI-COMPANY-NAME     DELIMITED BY SIZE
005710            "                          ** DRAFT **"
005720                                 DELIMITED BY SIZE
005730       INTO WS-PRINT-LINE.
005740     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
005750         AFTER ADVANCING PAGE.
005760     MOVE ALL "-"                TO WS-PRINT-LINE.
005770     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
005780         AFTER ADVANCING 1 LINE.
005790     MOVE SPACES TO WS-PRINT-LINE.
005792*        INVOICE NUMBER IS READ OUT OF BI-PST-RECORD RATHER THAN
005794*        WS-INVOICE-SEQ-DISP DIRECTLY, SINCE BI054 HAS ALREADY
005796*        BUILT THE FULL INV-PPPP-CCYYMM-NNNN STRING ONTO IT.
005800     STRING "INVOICE NO: "        DELIMITED BY SIZE
005810            BI-PST-INVOICE-NUMBER DELIMITED BY SIZE
005820            "        TAX TYPE: "  DELIMITED BY SIZE
005830            WS-TAX-TYPE           DELIMITED BY SIZE
005840       INTO WS-PRINT-LINE.
005850     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
005860         AFTER ADVANCING 1 LINE.
005870     MOVE SPACES TO WS-PRINT-LINE.
005880     STRING "ISSUE DATE: "        DELIMITED BY SIZE
005890            WS-DISP-ISSUE-DATE    DELIMITED BY SIZE
005900            "        DUE DATE: "  DELIMITED BY SIZE
005910            WS-DISP-DUE-DATE      DELIMITED BY SIZE
005920       INTO WS-PRINT-LINE.
005930     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
005940         AFTER ADVANCING 1 LINE.
005950     MOVE SPACES TO WS-PRINT-LINE.
005960     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
005970         AFTER ADVANCING 1 LINE.
005980     MOVE SPACES TO WS-PRINT-LINE.
005990     STRING "BILL TO:   "         DELIMITED BY SIZE
006000            WS-SAV-CUSTOMER-NAME  DELIMITED BY SIZE
006010       INTO WS-PRINT-LINE.
006020     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
006030         AFTER ADVANCING 1 LINE.
006040     MOVE SPACES TO WS-PRINT-LINE.
006050     STRING "           "         DELIMITED BY SIZE
006060            WS-SAV-CUSTOMER-ADDR  DELIMITED BY SIZE
006070       INTO WS-PRINT-LINE.
006080     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
006090         AFTER ADVANCING 1 LINE.
006100     MOVE SPACES TO WS-PRINT-LINE.
006110     STRING "           TAX ID: "  DELIMITED BY SIZE
006120            WS-SAV-CUSTOMER-TAX-ID DELIMITED BY SIZE
006130            "  STATE: "            DELIMITED BY SIZE
006140            WS-SAV-CUSTOMER-STATE  DELIMITED BY SIZE
006150       INTO WS-PRINT-LINE.
006160     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
006170         AFTER ADVANCING 1 LINE.
006180     MOVE SPACES TO WS-PRINT-LINE.
006190     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
006200         AFTER ADVANCING 1 LINE.
006210     MOVE SPACES TO WS-PRINT-LINE.
006212*        COLUMN HEADINGS ARE HARD-SPACED TO LINE UP WITH THE
006214*        FIELD WIDTHS BI061 BUILDS BELOW - IF A COLUMN WIDTH ON
006216*        EITHER LINE CHANGES, THE OTHER MUST CHANGE TO MATCH.
006220     STRING "SERVICE NAME              DESCRIPTION        "
006230                                 DELIMITED BY SIZE
006240            "    QTY UNIT PRICE       AMOUNT"
006250                                 DELIMITED BY SIZE
006260       INTO WS-PRINT-LINE.
006270     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
006280         AFTER ADVANCING 1 LINE.
006290     PERFORM BI061-PRINT-LINE-ITEMS
006300         VARYING WS-LINE-NDX FROM 1 BY 1
006310         UNTIL WS-LINE-NDX > WS-LINE-COUNT.
006320     MOVE SPACES TO WS-PRINT-LINE.
006330     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
006340         AFTER ADVANCING 1 LINE.
006350     PERFORM BI062-PRINT-TOTALS-BLOCK.
006360     MOVE SPACES TO WS-PRINT-LINE.
006365*        WS-SAV-NOTES IS FREE-FORM TEXT OFF THE HEADER RECORD -
006366*        NOT VALIDATED IN BI030, SO WHATEVER THE REQUESTING
006367*        SYSTEM SENT PRINTS HERE AS-IS.
006370     STRING "PAYMENT DETAILS: "   DELIMITED BY SIZE
006380            WS-SAV-NOTES          DELIMITED BY SIZE
006390       INTO WS-PRINT-LINE.
006400     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
006410         AFTER ADVANCING 1 LINE.
006420 BI060-EXIT.
006430     EXIT SECTION.
006440*
006450 BI061-PRINT-LINE-ITEMS      SECTION.
006460*************************************
006462*    DESCRIPTION IS TRUNCATED TO ITS FIRST 15 CHARACTERS BELOW -
006464*    THE FULL 30-CHARACTER FIELD DOES NOT FIT ON AN 80-COLUMN
006466*    PRINT LINE ALONGSIDE THE SERVICE NAME, QUANTITY, PRICE AND
006468*    AMOUNT COLUMNS.
006470     SET  BI-LIN-NDX TO WS-LINE-NDX.
006480     MOVE BI-TBL-QTY (BI-LIN-NDX)     TO WS-ED-QTY.
006490     MOVE BI-TBL-PRICE (BI-LIN-NDX)   TO WS-ED-PRICE.
006500     MOVE BI-TBL-AMOUNT (BI-LIN-NDX)  TO WS-ED-AMOUNT.
006505*        THE SYMBOL LOOKUP IS RE-PERFORMED FOR EVERY LINE EVEN
006507*        THOUGH THE WHOLE INVOICE IS ONE CURRENCY - IT IS CHEAP
006509*        AND KEEPS THIS PARAGRAPH FROM DEPENDING ON WS-CUR-SYMBOL
006511*        STILL HOLDING WHAT BI062 LEFT IN IT.
006512     PERFORM BI064-LOOKUP-CUR-SYMBOL.
006520     MOVE SPACES TO WS-PRINT-LINE.
006530     STRING BI-TBL-SERVICE (BI-LIN-NDX)      DELIMITED BY SIZE
006540            " "                              DELIMITED BY SIZE
006550            BI-TBL-DESC (BI-LIN-NDX) (1:15)  DELIMITED BY SIZE
006560            " "                              DELIMITED BY SIZE
006570            WS-ED-QTY                        DELIMITED BY SIZE
006580            " "                              DELIMITED BY SIZE
006590            WS-CUR-SYMBOL                    DELIMITED BY SIZE
006600            WS-ED-PRICE                      DELIMITED BY SIZE
006610            " "                              DELIMITED BY SIZE
006620            WS-CUR-SYMBOL                    DELIMITED BY SIZE
006630            WS-ED-AMOUNT                     DELIMITED BY SIZE
006640       INTO WS-PRINT-LINE.
006650     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
006660         AFTER ADVANCING 1 LINE.
006670 BI061-EXIT.
006680     EXIT SECTION.
006690*
006700 BI062-PRINT-TOTALS-BLOCK    SECTION.
006710*************************************
006715*    THE TWO TAX LINES ARE LABELLED DIFFERENTLY RATHER THAN
006716*    BOTH JUST SAYING "TAX" - THE CUSTOMER'S OWN ACCOUNTS TEAM
006717*    NEEDS TO SEE WHICH OF GST OR IGST WAS CHARGED FOR THEIR OWN
006718*    INPUT-CREDIT FILING.
006720     PERFORM BI064-LOOKUP-CUR-SYMBOL.
006800     MOVE WS-SUBTOTAL-SUM  TO WS-ED-SUBTOTAL.
006810     MOVE WS-TAX-SUM       TO WS-ED-TAX.
006820     MOVE WS-TOTAL-SUM     TO WS-ED-TOTAL.
006830     MOVE SPACES TO WS-PRINT-LINE.
006840     STRING "                                       SUBTOTAL: "
006850                                       DELIMITED BY SIZE
006860            WS-CUR-SYMBOL              DELIMITED BY SIZE
006870            WS-ED-SUBTOTAL             DELIMITED BY SIZE
006880       INTO WS-PRINT-LINE.
006890     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
006900         AFTER ADVANCING 1 LINE.
006910     MOVE SPACES TO WS-PRINT-LINE.
006915*        THE "18%" IN THE LITERAL BELOW IS NOT DERIVED FROM
006916*        BI-TAX-RATE IN WSBICONST - IF FINANCE EVER CHANGES THE
006917*        RATE THIS TEXT HAS TO BE EDITED TO MATCH BY HAND.
006920     IF  WS-TAX-TYPE = "GST "
006930        STRING "                                      GST (18%): "
006940                                       DELIMITED BY SIZE
006950                WS-CUR-SYMBOL          DELIMITED BY SIZE
006960                WS-ED-TAX              DELIMITED BY SIZE
006970           INTO WS-PRINT-LINE
006980     ELSE
006990        STRING "                                     IGST (18%): "
007000                                       DELIMITED BY SIZE
007010                WS-CUR-SYMBOL          DELIMITED BY SIZE
007020                WS-ED-TAX              DELIMITED BY SIZE
007030           INTO WS-PRINT-LINE
007040     END-IF.
007050     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007060         AFTER ADVANCING 1 LINE.
007070     MOVE SPACES TO WS-PRINT-LINE.
007080     STRING "                                          TOTAL: "
007090                                       DELIMITED BY SIZE
007100            WS-CUR-SYMBOL              DELIMITED BY SIZE
007110            WS-ED-TOTAL                DELIMITED BY SIZE
007120       INTO WS-PRINT-LINE.
007130     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007140         AFTER ADVANCING 1 LINE.
007150 BI062-EXIT.
007160     EXIT SECTION.
007170*
007180 BI063-FORMAT-DATES          SECTION.
007190*************************************
007192*    THE POSTED RECORD AND THE REJECT FILE BOTH KEEP DATES AS
007194*    PLAIN 9(08) CCYYMMDD - THE DASHED CCYY-MM-DD FORM BUILT
007196*    HERE IS FOR THE PRINTED INVOICE ONLY, NOT STORED ANYWHERE.
007200     MOVE WS-SAV-ISSUE-DATE TO WS-ISSUE-DATE-WORK.
007210     STRING WS-ISSUE-CCYY  DELIMITED BY SIZE
007220            "-"            DELIMITED BY SIZE
007230            WS-ISSUE-MM    DELIMITED BY SIZE
007240            "-"            DELIMITED BY SIZE
007250            WS-ISSUE-DD    DELIMITED BY SIZE
007260       INTO WS-DISP-ISSUE-DATE.
007270     STRING WS-DUE-CCYY    DELIMITED BY SIZE
007280            "-"            DELIMITED BY SIZE
007290            WS-DUE-MM      DELIMITED BY SIZE
007300            "-"            DELIMITED BY SIZE
007310            WS-DUE-DD      DELIMITED BY SIZE
007320       INTO WS-DISP-DUE-DATE.
007330 BI063-EXIT.
007340     EXIT SECTION.
007350*
007360 BI064-LOOKUP-CUR-SYMBOL     SECTION.
007370*************************************
007372*    THE AT-END CASE HERE SHOULD NEVER FIRE IN PRACTICE -
007374*    WS-SAV-CURRENCY-CODE WAS ALREADY VALIDATED AGAINST THIS
007376*    SAME TABLE BACK IN BI030.  SPACES IS A SAFE FALLBACK IF IT
007378*    EVER DOES.
007380     SET  BI-CUR-NDX TO 1.
007390     SEARCH BI-CURRENCY-TBL
007400         AT END
007410              MOVE SPACES TO WS-CUR-SYMBOL
007420         WHEN BI-CUR-CODE (BI-CUR-NDX) = WS-SAV-CURRENCY-CODE
007430              MOVE BI-CUR-SYMBOL (BI-CUR-NDX) TO WS-CUR-SYMBOL
007440     END-SEARCH.
007450 BI064-EXIT.
007460     EXIT SECTION.
007470*
007480 BI070-PRINT-BATCH-TOTALS    SECTION.
007490*************************************
007492*    THIS GOES ON ITS OWN PAGE AT THE END OF THE REPORT SO THE
007494*    OPERATOR CAN TEAR IT OFF AND HAND IT TO BILLING SUPERVISION
007496*    WITHOUT PAGING BACK THROUGH EVERY INVOICE PRINTED.
007500     MOVE WS-BATCH-SUBTOTAL TO WS-ED-SUBTOTAL.
007510     MOVE WS-BATCH-TAX      TO WS-ED-TAX.
007520     MOVE WS-BATCH-TOTAL    TO WS-ED-TOTAL.
007522*        REUSES THE SAME THREE EDITED FIELDS BI062 USES FOR A
007524*        SINGLE INVOICE'S TOTALS - BY THE TIME THIS RUNS EVERY
007526*        INVOICE HAS ALREADY PRINTED, SO THERE IS NO CLASH.
007530     MOVE SPACES TO WS-PRINT-LINE.
007540     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007550         AFTER ADVANCING PAGE.
007560     MOVE SPACES TO WS-PRINT-LINE.
007570     STRING "*** BATCH CONTROL TOTALS ***" DELIMITED BY SIZE
007580       INTO WS-PRINT-LINE.
007590     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007600         AFTER ADVANCING 1 LINE.
007610     MOVE SPACES TO WS-PRINT-LINE.
007620     STRING "INVOICES READ:      " DELIMITED BY SIZE
007630            WS-READ-CTR            DELIMITED BY SIZE
007640       INTO WS-PRINT-LINE.
007650     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007660         AFTER ADVANCING 1 LINE.
007670     MOVE SPACES TO WS-PRINT-LINE.
007680     STRING "INVOICES POSTED:    " DELIMITED BY SIZE
007690            WS-POST-CTR            DELIMITED BY SIZE
007700       INTO WS-PRINT-LINE.
007710     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007720         AFTER ADVANCING 1 LINE.
007730     MOVE SPACES TO WS-PRINT-LINE.
007732*        POSTED-CTR PLUS REJECT-CTR SHOULD ALWAYS FOOT TO
007734*        READ-CTR - OPERATIONS CHECKS THAT BY EYE OFF THIS
007736*        REPORT RATHER THAN THE PROGRAM CROSS-FOOTING IT ITSELF.
007740     STRING "INVOICES REJECTED:  " DELIMITED BY SIZE
007750            WS-REJECT-CTR          DELIMITED BY SIZE
007760       INTO WS-PRINT-LINE.
007770     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007780         AFTER ADVANCING 1 LINE.
007790     MOVE SPACES TO WS-PRINT-LINE.
007800     STRING "SUBTOTAL SUM:       " DELIMITED BY SIZE
007810            WS-ED-SUBTOTAL         DELIMITED BY SIZE
007820       INTO WS-PRINT-LINE.
007830     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007840         AFTER ADVANCING 1 LINE.
007850     MOVE SPACES TO WS-PRINT-LINE.
007860     STRING "TAX SUM:            " DELIMITED BY SIZE
007870            WS-ED-TAX              DELIMITED BY SIZE
007880       INTO WS-PRINT-LINE.
007890     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007900         AFTER ADVANCING 1 LINE.
007910     MOVE SPACES TO WS-PRINT-LINE.
007920     STRING "GRAND TOTAL SUM:    " DELIMITED BY SIZE
007930            WS-ED-TOTAL            DELIMITED BY SIZE
007940       INTO WS-PRINT-LINE.
007950     WRITE BI-PRT-RECORD FROM WS-PRINT-LINE
007960         AFTER ADVANCING 1 LINE.
007970 BI070-EXIT.
007980     EXIT SECTION.
007990*
008000 BI090-END-OF-JOB            SECTION.
008010*************************************
008012*    NO FILE STATUS CHECK ON THE CLOSES - THIS SHOP HAS NEVER
008014*    HAD A CLOSE FAIL ON A FILE THAT OPENED CLEANLY, AND IF ONE
008016*    DOES THE RUN IS ALREADY FINISHED WITH ITS WORK.
008020     CLOSE BI-INVOICE-REQUEST-FILE.
008030     CLOSE BI-POSTED-INVOICE-FILE.
008040     CLOSE BI-REJECT-FILE.
008050     CLOSE BI-INVOICE-REPORT-FILE.
008060     GOBACK.
008070 BI090-EXIT.
008080     EXIT SECTION.
008090*
008100 BI900-READ-INVOICE-RECORD   SECTION.
008110*************************************
008112*    SHARED BY BI020 (LOOKING FOR THE NEXT HEADER), BI025
008114*    (PRIMING BEFORE THE LINE-ITEM LOOP) AND BI040 (READING THE
008116*    LINE ITEMS THEMSELVES) - ONE READ PARAGRAPH FOR THE WHOLE
008118*    INVOICE-REQUEST FILE KEEPS THE FILE-STATUS HANDLING IN ONE
008119*    PLACE.
008120     READ BI-INVOICE-REQUEST-FILE
008130         AT END
008140              SET WS-EOF-REACHED TO TRUE
008150     END-READ.
008160     IF  NOT WS-EOF-REACHED
008170     AND BI-INVREQ-STATUS NOT = "00"
008172*        A READ ERROR SETS THE SAME SWITCH AS A NORMAL END OF
008174*        FILE, RATHER THAN STOP RUN - THIS WAY THE BATCH TOTALS
008176*        IN BI070 STILL PRINT FOR WHATEVER POSTED BEFORE THE
008178*        ERROR, INSTEAD OF LOSING THE WHOLE RUN'S OUTPUT.
008180         DISPLAY "BI900 READ ERROR ON INVREQ - STATUS "
008190                  BI-INVREQ-STATUS
008200         SET WS-EOF-REACHED TO TRUE
008210     END-IF.
008220 BI900-EXIT.
008230     EXIT SECTION.
