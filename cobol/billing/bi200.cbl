000100 IDENTIFICATION           DIVISION.
000200*=================================
000300*
000400 PROGRAM-ID.               BI200.
000500*
000600 AUTHOR.                   P R IYER.
000700*
000800 INSTALLATION.             OTPLESS BILLING - FINANCE SYSTEMS.
000900*
001000 DATE-WRITTEN.             05/09/88.
001100*
001200 DATE-COMPILED.
001300*
001400 SECURITY.                 COMPANY CONFIDENTIAL.  FOR INTERNAL
001500                           BILLING BATCH USE ONLY.  NOT FOR
001600                           DISTRIBUTION OUTSIDE FINANCE SYSTEMS.
001700*
001800*    REMARKS.              INVOICE STATUS TRANSITION VALIDATOR.
001900*                          CALLABLE SUBPROGRAM SO THAT OTHER
002000*                          BILLING BATCHES (DUNNING, PAYMENT
002100*                          POSTING, CANCELLATION) CAN SHARE ONE
002200*                          COPY OF THE STATE MACHINE RULES
002300*                          RATHER THAN EACH CODING THEIR OWN.
002400*
002500*    VERSION.              SEE PROG-NAME IN WS.
002600*
002700*    CALLED MODULES.       NONE.
002800*
002900*    FUNCTIONS USED.       NONE.
003000*
003100*    FILES USED.           NONE - TABLE-DRIVEN, NO I/O.
003200*
003300*    ERROR MESSAGES USED.  NONE - CALLER TESTS LK-VALID-FLAG.
003400*
003500* CHANGES:
003510* 05/09/88 PRI - 1.0.00 CREATED AS A GENERAL STATUS-TRANSITION
003520*                       CHECKER, ORIGINALLY SHARED BETWEEN THE
003530*                       ORDER-PROCESSING AND STOCK-ADJUSTMENT
003540*                       BATCHES.
003550* 19/02/94 PRI - 1.0.01 ADDED A SECOND TRANSITION TABLE FOR
003560*                       MULTI-STEP ORDER STATUSES - ONE TABLE
003570*                       HAD GOTTEN TOO LONG TO MAINTAIN.
003580* 30/11/98 PRI - 1.0.02 YEAR-2000 REVIEW - THIS MODULE CARRIES
003590*                       NO DATE FIELDS OF ITS OWN.  CALLERS'
003600*                       STATUS CODES WERE AUDITED FOR STRAY
003610*                       2-DIGIT YEAR STRINGS; NONE FOUND.
003620* 12/05/06 DKJ - 1.0.03 GENERALISED THE STATUS LIST TO BE FULLY
003630*                       TABLE-DRIVEN (WAS A CHAIN OF IFS) SO NEW
003640*                       BATCHES CAN ADD THEIR OWN STATUS SET
003650*                       WITHOUT A RECOMPILE OF THE CALLERS.
003660* 03/07/26 RJP - 2.0.00 ADOPTED FOR THE BILLING REWRITE -        BI0010
003670*                       RETABLED WITH THE FIVE BI100 INVOICE     BI0010
003680*                       STATUSES (DRAFT/PENDING/PAID/OVERDUE/    BI0010
003690*                       CANCELLED) REPLACING THE OLD ORDER-      BI0010
003700*                       STATUS SET.                             BI0010
003710* 09/07/26 RJP - 2.0.01 REJECT A CURRENT-STATUS NOT ON THE LIST   BI0011
003720*                       INSTEAD OF FALLING THROUGH THE SEARCH.    BI0011
003730* 22/07/26 RJP - 2.0.02 ADDED TERMINAL-STATUS SHORT-CIRCUIT SO    BI0012
003740*                       PAID/CANCELLED NEVER EVEN REACH THE       BI0012
003750*                       TRANSITION TABLE SEARCH.  TICKET FIN-1061 BI0012
004400*
005000 ENVIRONMENT              DIVISION.
005100*=================================
005200*
005300*    NO FILE-CONTROL - THIS MODULE IS TABLE-DRIVEN AND DOES
005400*    NO I/O OF ITS OWN.
005500*
006000 DATA                     DIVISION.
006100*=================================
006200*
006300 WORKING-STORAGE          SECTION.
006400*-----------------------
006500 77  PROG-NAME               PIC X(15) VALUE "BI200 (2.0.02)".
006600*
006700 COPY "wsbistat.cob".
006800*
006900 01  WS-SEARCH-SWITCHES.
007000     03  WS-CURRENT-FOUND-SW BINARY-CHAR UNSIGNED VALUE ZERO.
007100         88  WS-CURRENT-FOUND          VALUE 1.
007200     03  WS-NEW-FOUND-SW     BINARY-CHAR UNSIGNED VALUE ZERO.
007300         88  WS-NEW-FOUND              VALUE 1.
007400     03  WS-TERMINAL-SW      BINARY-CHAR UNSIGNED VALUE ZERO.
007500         88  WS-CURRENT-IS-TERMINAL    VALUE 1.
007600*
008000 LINKAGE                  SECTION.
008100*========================
008200*
008300 COPY "wsbilink.cob".
008400*
009000 PROCEDURE DIVISION      USING LK-CURRENT-STATUS
009100                               LK-NEW-STATUS
009200                               LK-VALID-FLAG.
009300*=======================================================
009400*
009500 BI200-MAIN               SECTION.
009600*************************************
009700     MOVE "N"             TO LK-VALID-FLAG.
009800     MOVE ZERO            TO WS-CURRENT-FOUND-SW
009900                             WS-NEW-FOUND-SW
010000                             WS-TERMINAL-SW.
010100*
010200*    BOTH STATUSES MUST BE ON THE FIXED LIST - A REQUESTED
010300*    STATUS THAT ISN'T ONE OF THE FIVE KNOWN VALUES IS ITSELF
010400*    INVALID, EVEN BEFORE WE LOOK AT THE TRANSITION TABLE.
010500*
010600     SET  BI-STA-NDX      TO 1.
010700     SEARCH BI-STATUS-LIST
010800         AT END
010900              GO TO BI200-EXIT
011000         WHEN BI-STA-CODE (BI-STA-NDX) = LK-CURRENT-STATUS
011100              MOVE 1      TO WS-CURRENT-FOUND-SW
011200     END-SEARCH.
011300     IF  NOT WS-CURRENT-FOUND
011400         GO TO BI200-EXIT
011500     END-IF.
011600*
011700     SET  BI-STA-NDX      TO 1.
011800     SEARCH BI-STATUS-LIST
011900         AT END
012000              GO TO BI200-EXIT
012100         WHEN BI-STA-CODE (BI-STA-NDX) = LK-NEW-STATUS
012200              MOVE 1      TO WS-NEW-FOUND-SW
012300     END-SEARCH.
012400     IF  NOT WS-NEW-FOUND
012500         GO TO BI200-EXIT
012600     END-IF.
012700*
012800*    PAID AND CANCELLED ARE TERMINAL - NOTHING LEAVES THEM,
012900*    NO MATTER WHAT THE TRANSITION TABLE SAYS.
013000*
013100     SET  BI-TRM-NDX       TO 1.
013200     SEARCH BI-TERMINAL-LIST
013300         AT END
013400              CONTINUE
013500         WHEN BI-TRM-CODE (BI-TRM-NDX) = LK-CURRENT-STATUS
013600              MOVE 1       TO WS-TERMINAL-SW
013700     END-SEARCH.
013800     IF  WS-CURRENT-IS-TERMINAL
013900         GO TO BI200-EXIT
014000     END-IF.
014100*
014200     SET  BI-TRN-NDX       TO 1.
014300     SEARCH BI-TRANSITION-TABLE
014400         AT END
014500              CONTINUE
014600         WHEN BI-TRN-FROM (BI-TRN-NDX) = LK-CURRENT-STATUS
014700          AND BI-TRN-TO   (BI-TRN-NDX) = LK-NEW-STATUS
014800              MOVE "Y"     TO LK-VALID-FLAG
014900     END-SEARCH.
015000*
015100 BI200-EXIT.
015200     GOBACK.
