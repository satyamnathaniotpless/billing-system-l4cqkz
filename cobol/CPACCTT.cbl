000100***********************************************************
000200*    Cobol definition for record type:1902                *
000300***********************************************************
000400* ONE CONTROL-TOTAL LINE OF THE ACCOUNT USAGE/BILLING REPORT,
000500* ONE PER ACCOUNT SUMMARIZED IN THIS RATING RUN.  MAINTAINED IN
000600* HYPHEN NOTATION PER THE 1998 CONVERSION OF THE OLD UNDERSCORE
000700* EXTRACT LAYOUTS -- SEE CPBILL FOR THE ORIGINAL FORM.
000800 01 AT-ACCOUNT-TOTAL.
000900   02 AT-ORIGIN                          PIC X(4).
001000   02 AT-APP-MNEM                        PIC X(4).
001100   02 AT-SYS-DATE                        PIC X(8).
001200   02 AT-REC-TYPE                        PIC X(4).
001300   02 AT-CONC-KEY                        PIC X(36).
001400   02 AT-RSRVD-DATA                      PIC S9(4) COMP.
001500   02 AT-LAST-UPDT-DATE                  PIC X(8).
001600   02 AT-LAST-UPDT-TIME                  PIC X(6).
001700   02 AT-ACCT-ID                         PIC X(36).
001800   02 AT-TOTAL-USAGE                     PIC S9(15)      COMP-3.
001900   02 AT-BILL-GENERATED                  PIC X(1).
002000       88 AT-BILL-WAS-GENERATED              VALUE 'Y'.
002100       88 AT-BILL-WAS-NOT-GENERATED          VALUE 'N'.
002200   02 FILLER                             PIC X(17).
