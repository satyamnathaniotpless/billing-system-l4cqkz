000100***********************************************************
000200*          Cobol definition for record type:1402          *
000300***********************************************************
000400* ONE GENERATED/UPDATED BILL, WRITTEN BY THE NIGHTLY RATING
000500* RUN AND REWRITTEN BY THE PAYMENT-APPLICATION RUN.  CONCAT_KEY
000600* CARRIES THE BILL_ID (A GENERATED UUID, NOT A BUSINESS KEY).
000700 01 BL_BILL_RECORD.
000800   02 ORIGIN                              PIC X(4).
000900   02 APPLMNEM                            PIC X(4).
001000   02 CURR_DATE                           PIC X(8).
001100   02 REC_TYP                             PIC X(4).
001200   02 CONCAT_KEY                          PIC X(36).
001300   02 RSRVD_DATA                          PIC S9(4)  COMP.
001400   02 LAST_UPDT_DATE                      PIC X(8).
001500   02 LAST_UPDT_TIME                      PIC X(6).
001600   02 BL_CUST_ID                          PIC X(36).
001700   02 BL_ACCT_ID                          PIC X(36).
001800   02 BL_PLAN_ID                          PIC X(36).
001900   02 BL_USAGE                            PIC S9(15)      COMP-3.
002000   02 BL_AMT                              PIC S9(15)V9(4) COMP-3.
002100   02 BL_TAX_RATE                         PIC S9(3)V9(2)  COMP-3.
002200   02 BL_TAX_AMT                          PIC S9(15)V9(4) COMP-3.
002300   02 BL_TOTL_AMT                         PIC S9(15)V9(4) COMP-3.
002400   02 BL_CURR_CODE                        PIC X(3).
002500   02 BL_STTS                             PIC X(9).
002600       88 BL_STTS_DRAFT                       VALUE 'DRAFT'.
002700       88 BL_STTS_PENDING                     VALUE 'PENDING'.
002800       88 BL_STTS_PAID                        VALUE 'PAID'.
002900       88 BL_STTS_OVERDUE                     VALUE 'OVERDUE'.
003000       88 BL_STTS_CANCELLED                   VALUE 'CANCELLED'.
003100       88 BL_STTS_VOID                        VALUE 'VOID'.
003200   02 BL_TAX_JURSDCN_CD                   PIC X(2).
003300   02 BL_TAX_IDENT                        PIC X(4).
003400   02 BL_PERD_STRT_DT                     PIC 9(8).
003500   02 BL_PERD_END_DT                      PIC 9(8).
003600   02 BL_DUE_DT                           PIC 9(8).
003700   02 BL_PAID_DT                          PIC 9(8).
003800       88 BL_NOT_YET_PAID                     VALUE ZEROES.
003900   02 BL_PAID_TIME                        PIC 9(6).
004000   02 BL_PYMT_REF                         PIC X(36).
004100   02 BL_PYMT_MTHD                        PIC X(10).
004200   02 FILLER                              PIC X(9).
