000100**  ACCOUNT PLAN SEGMENT IS USED TO RESOLVE AN ACCOUNT TO ITS
000200**  OWNING CUSTOMER AND THE PRICE PLAN CURRENTLY RATING IT.  THIS
000300**  STANDS IN FOR THE MISSING CUSTOMER-LOOKUP DATA BASE CALLS.
000400** FILE/SEGMENT ID.-VSACCPL    COBOL PREFIX-AP
000500**         IMS KEY FIELD ID.---ACCTIDKY
000600**         KEY FIELD TAG ID.---AP-ACCT-ID
000700** ********  FIXED LENGTH SEGMENT  ************************
000800** SSA FIELDS THIS SEGM ACCTIDKY
000850** ACCOUNT STATUS/OPEN-DATE CARRIED ON THE OLD VSGPBLR RATE
000860** SEGMENT ARE NOT USED BY THE BATCH SUITE -- COLLAPSED TO
000870** FILLER BELOW.
000900 01  AP-VSACCPLC.
001000     05  AP-ACCT-ID          PIC X(36).
001100     05  AP-CUST-ID          PIC X(36).
001200     05  AP-PLAN-ID          PIC X(36).
001300     05  FILLER              PIC X(6).
002300     05  FILLER              PIC X(12).
