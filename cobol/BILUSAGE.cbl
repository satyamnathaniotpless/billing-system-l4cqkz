000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILUSAGE.
000300 AUTHOR.        R K PANICKER.
000400 INSTALLATION.  P1ON DATA CENTER - ONLINE BILLING SYSTEMS.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      P1ON INTERNAL USE ONLY - SEE STAR SECURITY MANUAL
000800*                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900**********************************************************
001000*  BILUSAGE  --  NIGHTLY USAGE AGGREGATION / BILL RATING  *
001100*                                                          *
001200*  READS THE NIGHTLY USAGE-EVENT EXTRACT, ACCUMULATES               BU0010
001300*  USAGE PER ACCOUNT, RATES EACH ACCOUNT AGAINST ITS                BU0020
001400*  PRICE PLAN AND WRITES A DRAFT-TO-PENDING BILL FOR                BU0030
001500*  EVERY ACCOUNT WITH USAGE GREATER THAN ZERO.  PRODUCES            BU0040
001600*  THE ACCOUNT USAGE / BILLING CONTROL REPORT.                      BU0050
001700*                                                          *
001800*  RUN IS IDEMPOTENT -  A RUN-CONTROL RECORD KEYED BY      *
001900*  TODAYS DATE IS CHECKED BEFORE ANY WORK IS DONE SO A     *
002000*  RERUN OF THE SAME CYCLE DAY IS A NO-OP.                 *
002100**********************************************************
002200*                    CHANGE LOG                                     BU0060
002300*  DATE     PGMR  TKT/REQ   DESCRIPTION                             BU0070
002400*  -------- ----  --------  ---------------------------             BU0080
002500*  03/14/88 RKP   INIT      ORIGINAL PROGRAM WRITTEN FOR            BU0090
002600*                           GO-LIVE OF ONLINE BILLING.              BU0100
002700*  09/02/88 RKP   SCR0114   ADDED TIERED PRICE COMPONENT            BU0110
002800*                           TABLE LOOKUP TO RATING LOGIC.           BU0120
002900*  11/20/89 DLM   SCR0199   CORRECTED OVERAGE UNIT CALC             BU0130
003000*                           WHEN USAGE EQUALS INCLUDED              BU0140
003100*                           THRESHOLD EXACTLY.                      BU0150
003200*  05/08/91 DLM   SCR0247   ADDED CUSTOM CONTRACT DISCOUNT          BU0160
003300*                           STEP AHEAD OF FINAL ROUNDING.           BU0170
003400*  02/17/93 JTW   SCR0311   ACCOUNT-PLAN LOOKUP TABLE SIZE          BU0180
003500*                           RAISED 0300 TO 0800 ENTRIES.            BU0190
003600*  07/09/94 JTW   SCR0355   RUN-CONTROL IDEMPOTENCY CHECK           BU0200
003700*                           ADDED AFTER DUPLICATE CYCLE             BU0210
003800*                           RERUN DOUBLE-BILLED 004 ACCTS.          BU0220
003900*  01/26/96 JTW   SCR0402   ACCOUNT USAGE/BILLING CONTROL           BU0230
004000*                           REPORT ADDED PER AUDIT REQUEST.         BU0240
004100*  10/03/97 PMS   SCR0468   PLAN EXPIRY CHECK CHANGED TO            BU0250
004200*                           STRICT INEQUALITY PER LEGAL.            BU0260
004300*  08/18/98 PMS   Y2K0031   YEAR 2000 REMEDIATION - DATE            BU0270
004400*                           FIELDS EXPANDED TO 4-DIGIT YEAR,        BU0280
004500*                           ACCEPT FROM DATE YYYYMMDD USED,         BU0290
004600*                           RUN-KEY REBUILT ON CCYYMMDD.            BU0300
004700*  03/11/99 PMS   Y2K0058   LEAP YEAR TABLE VERIFIED FOR            BU0310
004800*                           CENTURY YEAR 2000 (DIVISIBLE BY         BU0320
004900*                           400 RULE CONFIRMED IN 5215-EXIT).       BU0330
005000*  06/14/01 HCO   SCR0519   BILL ID GENERATION MADE UNIQUE          BU0340
005100*                           ACROSS RERUN BY ADDING HHMMSS.          BU0350
005200*  09/29/04 HCO   SCR0587   TAX JURISDICTION HARD-CODED TO          BU0360
005300*                           IN PER FINANCE STANDARDIZATION.         BU0370
005310*  03/15/05 HCO   SCR0604   DISCOUNT PCT FIELDS ON PRICE PLAN       BU0380
005320*                           SEGMENT ARE STORED AS A FRACTION,       BU0390
005330*                           NOT A WHOLE PERCENT -- STRAY /100       BU0400
005340*                           IN 5425 AND 5430 WAS SHRINKING          BU0410
005350*                           EVERY DISCOUNT TO 1/100 OF PLAN.        BU0420
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-3090.
005700 OBJECT-COMPUTER.   IBM-3090.
005800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
005900                    CLASS NUMERIC-TEST IS "0123456789"
006000                    UPSI-0 ON STATUS IS WS-FORCE-RERATE-SW.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRICE-PLAN-IN    ASSIGN TO UT-S-PRCPLAN
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS WS-PP-FILE-STATUS.
006600     SELECT ACCOUNT-PLAN-IN  ASSIGN TO UT-S-ACCTPLN
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WS-AP-FILE-STATUS.
006900     SELECT USAGE-EVENT-IN   ASSIGN TO UT-S-USGEVNT
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-UE-FILE-STATUS.
007200     SELECT BILL-OUT         ASSIGN TO UT-S-BILLOUT
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WS-BL-FILE-STATUS.
007500     SELECT ACCOUNT-TOTAL-REPORT ASSIGN TO UT-S-ACCTRPT
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS IS WS-AT-FILE-STATUS.
007800     SELECT RUN-CONTROL      ASSIGN TO UT-S-RUNCTL
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS WS-RC-FILE-STATUS.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  PRICE-PLAN-IN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600     COPY CPPRPLN.
008700 FD  ACCOUNT-PLAN-IN
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000     COPY CPACCPL.
009100 FD  USAGE-EVENT-IN
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD.
009400     COPY CPUSEVT.
009500 FD  BILL-OUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800     COPY CPBILL.
009900 FD  ACCOUNT-TOTAL-REPORT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  AT-PRINT-LINE                   PIC X(080).
010300 FD  RUN-CONTROL
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600     COPY CPRUNCTL.
010700 WORKING-STORAGE SECTION.
010800*---------------------------------------------------------
010900*    FILE STATUS AND SWITCHES
011000*---------------------------------------------------------
011100 01  WS-FILE-STATUSES.
011200     05  WS-PP-FILE-STATUS       PIC X(02).
011300         88  WS-PP-OK                VALUE '00'.
011400         88  WS-PP-EOF-ST            VALUE '10'.
011500     05  WS-AP-FILE-STATUS       PIC X(02).
011600         88  WS-AP-OK                VALUE '00'.
011700         88  WS-AP-EOF-ST            VALUE '10'.
011800     05  WS-UE-FILE-STATUS       PIC X(02).
011900         88  WS-UE-OK                VALUE '00'.
012000         88  WS-UE-EOF-ST            VALUE '10'.
012100     05  WS-BL-FILE-STATUS       PIC X(02).
012200     05  WS-AT-FILE-STATUS       PIC X(02).
012300     05  WS-RC-FILE-STATUS       PIC X(02).
012400         88  WS-RC-OK                VALUE '00'.
012500         88  WS-RC-EOF-ST            VALUE '10'.
012600 01  WS-SWITCHES.
012700     05  WS-PP-EOF-SW            PIC X(01)   VALUE 'N'.
012800         88  WS-PP-EOF               VALUE 'Y'.
012900     05  WS-AP-EOF-SW            PIC X(01)   VALUE 'N'.
013000         88  WS-AP-EOF               VALUE 'Y'.
013100     05  WS-UE-EOF-SW            PIC X(01)   VALUE 'N'.
013200         88  WS-UE-EOF               VALUE 'Y'.
013300     05  WS-RC-EOF-SW            PIC X(01)   VALUE 'N'.
013400         88  WS-RC-EOF               VALUE 'Y'.
013500     05  WS-RUN-FOUND-SW         PIC X(01)   VALUE 'N'.
013600         88  WS-RUN-ALREADY-DONE     VALUE 'Y'.
013700     05  WS-VALID-INPUT-SW       PIC X(01)   VALUE 'N'.
013800         88  WS-VALID-BILL-INPUTS    VALUE 'Y'.
013900     05  WS-PLAN-ACTIVE-SW       PIC X(01)   VALUE 'N'.
014000         88  WS-PLAN-IS-ACTIVE       VALUE 'Y'.
014100     05  WS-FORCE-RERATE-SW      PIC X(01)   VALUE 'N'.
014200         88  WS-FORCE-RERATE         VALUE 'Y'.
014300     05  WS-ACCT-FOUND-SW        PIC X(01)   VALUE 'N'.
014400         88  WS-ACCT-FOUND            VALUE 'Y'.
014500*---------------------------------------------------------
014600*    COUNTERS AND ACCUMULATORS - ALL BINARY PER SHOP STD
014700*---------------------------------------------------------
014800 77  WS-PP-COUNT                 PIC S9(4)   COMP    VALUE ZERO.
014900 77  WS-AP-COUNT                 PIC S9(4)   COMP    VALUE ZERO.
015000 77  WS-ACCT-COUNT               PIC S9(4)   COMP    VALUE ZERO.
015100 77  WS-EVENTS-PROCESSED         PIC S9(9)   COMP    VALUE ZERO.
015200 77  WS-BILLS-GENERATED          PIC S9(9)   COMP    VALUE ZERO.
015300 77  WS-ACCT-IDX                 PIC S9(4)   COMP    VALUE ZERO.
015400 77  WS-SEARCH-IDX               PIC S9(4)   COMP    VALUE ZERO.
015500 77  WS-COMP-IDX                 PIC S9(4)   COMP    VALUE ZERO.
015600 77  WS-SEQ-NBR                  PIC S9(4)   COMP    VALUE ZERO.
015700*---------------------------------------------------------
015800*    PRICE PLAN LOOKUP TABLE  (FULL SCAN - NO INDEXED
015900*    FILE SUPPORT PROVIDED BY THE EXTRACT FEEDS)
016000*---------------------------------------------------------
016100 01  WS-PRICE-PLAN-TABLE.
016200     05  WS-PP-ENTRY             OCCURS 0800 TIMES
016300                                 INDEXED BY PPX-IDX.
016400         10  WS-PP-ID            PIC X(36).
016500         10  WS-PP-CURRENCY      PIC X(03).
016600         10  WS-PP-BASE-PRICE    PIC S9(15)V9(4)  COMP-3.
016700         10  WS-PP-INCL-USAGE    PIC S9(15)       COMP-3.
016800         10  WS-PP-UNIT-PRICE    PIC S9(15)V9(4)  COMP-3.
016900         10  WS-PP-COMP-COUNT    PIC S9(3)        COMP-3.
017000         10  WS-PP-COMPONENT     OCCURS 10 TIMES
017100                                 INDEXED BY PPCX-IDX.
017200             15  WS-PPC-THRESHOLD    PIC S9(15)      COMP-3.
017300             15  WS-PPC-DISC-PCT     PIC S9(3)V9(4)  COMP-3.
017400         10  WS-PP-ACTIVE-FLAG   PIC X(01).
017500         10  WS-PP-VALID-FROM    PIC 9(08).
017600         10  WS-PP-VALID-UNTIL   PIC 9(08).
017700         10  WS-PP-DISCOUNT-PCT  PIC S9(3)V9(4)  COMP-3.
017800*---------------------------------------------------------
017900*    ACCOUNT TO CUSTOMER/PLAN LOOKUP TABLE
018000*---------------------------------------------------------
018100 01  WS-ACCOUNT-PLAN-TABLE.
018200     05  WS-AP-ENTRY             OCCURS 0800 TIMES
018300                                 INDEXED BY APX-IDX.
018400         10  WS-AP-ACCT-ID       PIC X(36).
018500         10  WS-AP-CUST-ID       PIC X(36).
018600         10  WS-AP-PLAN-ID       PIC X(36).
018700*---------------------------------------------------------
018800*    PER-ACCOUNT USAGE ACCUMULATOR - CONTROL BREAK TABLE
018900*---------------------------------------------------------
019000 01  WS-ACCT-TOTAL-TABLE.
019100     05  WS-ACCT-ENTRY           OCCURS 0800 TIMES
019200                                 INDEXED BY ATX-IDX.
019300         10  WS-ACCT-ID          PIC X(36).
019400         10  WS-ACCT-TOT-USAGE   PIC S9(15)      COMP-3.
019500         10  WS-ACCT-BILLED-SW   PIC X(01)   VALUE 'N'.
019600             88  WS-ACCT-WAS-BILLED      VALUE 'Y'.
019700*---------------------------------------------------------
019800*    CURRENT DATE / BILLING PERIOD / DUE DATE WORK AREAS
019900*---------------------------------------------------------
020000 01  WS-CURRENT-DATE-CCYYMMDD.
020100     05  WS-CUR-CCYY             PIC 9(04).
020200     05  WS-CUR-MM               PIC 9(02).
020300     05  WS-CUR-DD               PIC 9(02).
020400 01  WS-CUR-DATE-NUM REDEFINES WS-CURRENT-DATE-CCYYMMDD
020500                             PIC 9(08).
020600 01  WS-PERIOD-START-CCYYMMDD.
020700     05  WS-PS-CCYY              PIC 9(04).
020800     05  WS-PS-MM                PIC 9(02).
020900     05  WS-PS-DD                PIC 9(02)   VALUE 01.
021000 01  WS-PERIOD-START-NUM REDEFINES WS-PERIOD-START-CCYYMMDD
021100                             PIC 9(08).
021200 01  WS-PERIOD-END-CCYYMMDD.
021300     05  WS-PE-CCYY              PIC 9(04).
021400     05  WS-PE-MM                PIC 9(02).
021500     05  WS-PE-DD                PIC 9(02).
021600 01  WS-PERIOD-END-NUM REDEFINES WS-PERIOD-END-CCYYMMDD
021700                             PIC 9(08).
021800 01  WS-DUE-DATE-CCYYMMDD.
021900     05  WS-DU-CCYY              PIC 9(04).
022000     05  WS-DU-MM                PIC 9(02).
022100     05  WS-DU-DD                PIC 9(02).
022200 01  WS-DUE-DATE-NUM REDEFINES WS-DUE-DATE-CCYYMMDD
022300                             PIC 9(08).
022400 77  WS-DAYS-REMAINING           PIC S9(4)   COMP    VALUE ZERO.
022500 77  WS-LEAP-YEAR-TEST           PIC S9(4)   COMP    VALUE ZERO.
022600 77  WS-LEAP-YEAR-REM            PIC S9(4)   COMP    VALUE ZERO.
022700 01  WS-DAYS-IN-MONTH-TABLE.
022800     05  FILLER   PIC 9(02)  VALUE 31.
022900     05  FILLER   PIC 9(02)  VALUE 28.
023000     05  FILLER   PIC 9(02)  VALUE 31.
023100     05  FILLER   PIC 9(02)  VALUE 30.
023200     05  FILLER   PIC 9(02)  VALUE 31.
023300     05  FILLER   PIC 9(02)  VALUE 30.
023400     05  FILLER   PIC 9(02)  VALUE 31.
023500     05  FILLER   PIC 9(02)  VALUE 31.
023600     05  FILLER   PIC 9(02)  VALUE 30.
023700     05  FILLER   PIC 9(02)  VALUE 31.
023800     05  FILLER   PIC 9(02)  VALUE 30.
023900     05  FILLER   PIC 9(02)  VALUE 31.
024000 01  WS-DAYS-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.
024100     05  WS-DAYS-IN-MO           PIC 9(02)  OCCURS 12 TIMES.
024200*---------------------------------------------------------
024300*    CURRENT TIME AND RUN-CONTROL KEY
024400*---------------------------------------------------------
024500 01  WS-CURRENT-TIME.
024600     05  WS-CUR-HH               PIC 9(02).
024700     05  WS-CUR-MIN              PIC 9(02).
024800     05  WS-CUR-SS               PIC 9(02).
024900     05  WS-CUR-HS               PIC 9(02).
025000 01  WS-RUN-KEY-TODAY.
025100     05  WS-RK-PROGRAM           PIC X(08)   VALUE 'BILUSAGE'.
025200     05  WS-RK-DATE              PIC 9(08).
025300     05  FILLER                  PIC X(20)   VALUE SPACES.
025400*---------------------------------------------------------
025500*    RATING WORK AREAS - PRICE PLAN CALCULATION
025600*---------------------------------------------------------
025700 77  WS-CALC-AMOUNT               PIC S9(15)V9(4)  COMP-3 VALUE ZE
025800 77  WS-OVERAGE-UNITS             PIC S9(15)       COMP-3 VALUE ZE
025900 77  WS-COMPONENT-AMT             PIC S9(15)V9(4)  COMP-3 VALUE ZE
026000 77  WS-GRAND-TOTAL-USAGE         PIC S9(15)       COMP-3 VALUE ZE
026100 77  WS-DISCOUNT-FACTOR           PIC S9(1)V9(4)   COMP-3 VALUE ZE
026200 01  WS-CURRENT-BILL-FIELDS.
026300     05  WS-CB-CUST-ID           PIC X(36).
026400     05  WS-CB-ACCT-ID           PIC X(36).
026500     05  WS-CB-PLAN-ID           PIC X(36).
026600     05  WS-CB-USAGE             PIC S9(15)      COMP-3.
026700     05  WS-CB-AMOUNT            PIC S9(15)V9(4) COMP-3.
026800     05  WS-CB-TAX-AMT           PIC S9(15)V9(4) COMP-3.
026900     05  WS-CB-TOTAL-AMT         PIC S9(15)V9(4) COMP-3.
027000     05  WS-CB-BILL-ID           PIC X(36).
027100 01  WS-BILL-ID-BUILD.
027200     05  WS-BID-PROGRAM          PIC X(03)   VALUE 'BIL'.
027300     05  WS-BID-DATE             PIC 9(08).
027400     05  WS-BID-TIME             PIC 9(06).
027500     05  WS-BID-SEQ              PIC 9(04).
027600     05  FILLER                  PIC X(15)   VALUE SPACES.
027700 01  WS-BID-ALPHA REDEFINES WS-BILL-ID-BUILD
027800                             PIC X(36).
027900*---------------------------------------------------------
028000*    CONTROL REPORT PRINT LINE LAYOUT
028100*---------------------------------------------------------
028200 01  WS-RPT-DETAIL-LINE.
028300     05  RPT-ACCOUNT-ID          PIC X(36).
028400     05  FILLER                  PIC X(02)   VALUE SPACES.
028500     05  RPT-TOTAL-USAGE         PIC Z(14)9.
028600     05  FILLER                  PIC X(03)   VALUE SPACES.
028700     05  RPT-BILL-GENERATED      PIC X(03).
028800     05  FILLER                  PIC X(21)   VALUE SPACES.
028900 01  WS-RPT-TOTAL-LINE REDEFINES WS-RPT-DETAIL-LINE
029000                             PIC X(80).
029100 01  WS-RPT-LABEL-LINE.
029200     05  RPT-LABEL               PIC X(40).
029300     05  RPT-LABEL-VALUE         PIC Z(10)9.
029400     05  FILLER                  PIC X(25)   VALUE SPACES.
029500 PROCEDURE DIVISION.
029600*---------------------------------------------------------
029700*    1000-MAINLINE-CONTROL
029800*---------------------------------------------------------
029900 1000-MAINLINE-CONTROL.
030000     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
030100     PERFORM 2000-CHECK-RUN-CONTROL THRU 2000-EXIT.
030200     IF WS-RUN-ALREADY-DONE AND NOT WS-FORCE-RERATE
030300         GO TO 9000-TERMINATE.
030400     PERFORM 3000-LOAD-PRICE-PLANS THRU 3000-EXIT.
030500     PERFORM 3500-LOAD-ACCOUNT-PLANS THRU 3500-EXIT.
030600     PERFORM 4000-AGGREGATE-USAGE THRU 4000-EXIT.
030700     PERFORM 5000-GENERATE-BILLS THRU 5000-EXIT.
030800     PERFORM 6000-WRITE-CONTROL-REPORT THRU 6000-EXIT.
030900     PERFORM 7000-UPDATE-RUN-CONTROL THRU 7000-EXIT.
031000     GO TO 9000-TERMINATE.
031100 1000-EXIT.
031200     EXIT.
031300*---------------------------------------------------------
031400*    1100-INITIALIZE - ACCEPT SYSTEM DATE/TIME, COMPUTE
031500*    BILLING PERIOD, COMPUTE DUE DATE (PERIOD END + 30)
031600*---------------------------------------------------------
031700 1100-INITIALIZE.
031800     ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
031900     ACCEPT WS-CURRENT-TIME FROM TIME.
032000     MOVE WS-CUR-CCYY TO WS-PS-CCYY.
032100     MOVE WS-CUR-MM   TO WS-PS-MM.
032200     MOVE WS-CUR-CCYY TO WS-RK-DATE (1:4).
032300     MOVE WS-CUR-MM   TO WS-RK-DATE (5:2).
032400     MOVE WS-CUR-DD   TO WS-RK-DATE (7:2).
032500     PERFORM 1200-COMPUTE-PERIOD-END THRU 1200-EXIT.
032600     PERFORM 1300-COMPUTE-DUE-DATE THRU 1300-EXIT.
032700 1100-EXIT.
032800     EXIT.
032900*---------------------------------------------------------
033000*    1200-COMPUTE-PERIOD-END - LAST DAY OF CURRENT MONTH,
033100*    ADJUSTING FEBRUARY FOR LEAP YEARS (GREGORIAN RULE).
033200*---------------------------------------------------------
033300 1200-COMPUTE-PERIOD-END.
033400     MOVE WS-PS-CCYY TO WS-PE-CCYY.
033500     MOVE WS-PS-MM   TO WS-PE-MM.
033600     MOVE WS-DAYS-IN-MO (WS-PS-MM) TO WS-PE-DD.
033700     IF WS-PS-MM = 02
033800         DIVIDE WS-PS-CCYY BY 400 GIVING WS-LEAP-YEAR-TEST
033900             REMAINDER WS-LEAP-YEAR-REM
034000         IF WS-LEAP-YEAR-REM = ZERO
034100             MOVE 29 TO WS-PE-DD
034200         ELSE
034300             DIVIDE WS-PS-CCYY BY 100 GIVING WS-LEAP-YEAR-TEST
034400                 REMAINDER WS-LEAP-YEAR-REM
034500             IF WS-LEAP-YEAR-REM = ZERO
034600                 MOVE 28 TO WS-PE-DD
034700             ELSE
034800                 DIVIDE WS-PS-CCYY BY 4 GIVING WS-LEAP-YEAR-TEST
034900                     REMAINDER WS-LEAP-YEAR-REM
035000                 IF WS-LEAP-YEAR-REM = ZERO
035100                     MOVE 29 TO WS-PE-DD
035200                 END-IF
035300             END-IF
035400         END-IF
035500     END-IF.
035600 1200-EXIT.
035700     EXIT.
035800*---------------------------------------------------------
035900*    1300-COMPUTE-DUE-DATE - PERIOD END PLUS 30 DAYS,
036000*    ROLLING FORWARD ACROSS THE MONTH/YEAR BOUNDARY.
036100*---------------------------------------------------------
036200 1300-COMPUTE-DUE-DATE.
036300     MOVE WS-PE-CCYY TO WS-DU-CCYY.
036400     MOVE WS-PE-MM   TO WS-DU-MM.
036500     MOVE WS-PE-DD   TO WS-DU-DD.
036600     MOVE 30 TO WS-DAYS-REMAINING.
036700 1310-ADD-ONE-DAY.
036800     IF WS-DAYS-REMAINING = ZERO
036900         GO TO 1300-EXIT.
037000     ADD 1 TO WS-DU-DD.
037100     IF WS-DU-DD > WS-DAYS-IN-MO (WS-DU-MM)
037200         AND WS-DU-MM NOT = 02
037300         MOVE 1 TO WS-DU-DD
037400         ADD 1 TO WS-DU-MM
037500     ELSE
037600         IF WS-DU-MM = 02 AND WS-DU-DD > 28
037700             DIVIDE WS-DU-CCYY BY 4 GIVING WS-LEAP-YEAR-TEST
037800                 REMAINDER WS-LEAP-YEAR-REM
037900             IF WS-LEAP-YEAR-REM NOT = ZERO OR WS-DU-DD > 29
038000                 MOVE 1 TO WS-DU-DD
038100                 ADD 1 TO WS-DU-MM
038200             END-IF
038300         END-IF
038400     END-IF.
038500     IF WS-DU-MM > 12
038600         MOVE 1 TO WS-DU-MM
038700         ADD 1 TO WS-DU-CCYY.
038800     SUBTRACT 1 FROM WS-DAYS-REMAINING.
038900     GO TO 1310-ADD-ONE-DAY.
039000 1300-EXIT.
039100     EXIT.
039200*---------------------------------------------------------
039300*    2000-CHECK-RUN-CONTROL - IDEMPOTENCY CHECK (SCR0355)
039400*---------------------------------------------------------
039500 2000-CHECK-RUN-CONTROL.
039600     OPEN INPUT RUN-CONTROL.
039700     IF NOT WS-RC-OK AND NOT WS-RC-EOF-ST
039800         DISPLAY 'BILUSAGE - RUN-CONTROL OPEN ERROR ' WS-RC-FILE-S
039900         GO TO 2000-EXIT.
040000     PERFORM 2100-READ-RUN-CONTROL THRU 2100-EXIT
040100         UNTIL WS-RC-EOF OR WS-RUN-ALREADY-DONE.
040200     CLOSE RUN-CONTROL.
040300 2000-EXIT.
040400     EXIT.
040500 2100-READ-RUN-CONTROL.
040600     READ RUN-CONTROL
040700         AT END
040800             SET WS-RC-EOF TO TRUE
040900             GO TO 2100-EXIT.
041000     IF RC_RUN_KEY = WS-RUN-KEY-TODAY AND RC_RUN_CMPLT
041100         SET WS-RUN-ALREADY-DONE TO TRUE.
041200 2100-EXIT.
041300     EXIT.
041400*---------------------------------------------------------
041500*    3000-LOAD-PRICE-PLANS - FULL SCAN LOOKUP TABLE LOAD
041600*---------------------------------------------------------
041700 3000-LOAD-PRICE-PLANS.
041800     OPEN INPUT PRICE-PLAN-IN.
041900     PERFORM 3100-READ-PRICE-PLAN THRU 3100-EXIT
042000         UNTIL WS-PP-EOF.
042100     CLOSE PRICE-PLAN-IN.
042200 3000-EXIT.
042300     EXIT.
042400 3100-READ-PRICE-PLAN.
042500     READ PRICE-PLAN-IN
042600         AT END
042700             SET WS-PP-EOF TO TRUE
042800             GO TO 3100-EXIT.
042900     ADD 1 TO WS-PP-COUNT.
043000     SET PPX-IDX TO WS-PP-COUNT.
043100     MOVE PP-PLAN-ID         TO WS-PP-ID (PPX-IDX).
043200     MOVE PP-PLAN-CURRENCY   TO WS-PP-CURRENCY (PPX-IDX).
043300     MOVE PP-BASE-PRICE      TO WS-PP-BASE-PRICE (PPX-IDX).
043400     MOVE PP-INCLUDED-USAGE  TO WS-PP-INCL-USAGE (PPX-IDX).
043500     MOVE PP-PER-UNIT-PRICE  TO WS-PP-UNIT-PRICE (PPX-IDX).
043600     MOVE PP-COMPONENT-COUNT TO WS-PP-COMP-COUNT (PPX-IDX).
043700     MOVE PP-PLAN-ACTIVE-FLAG TO WS-PP-ACTIVE-FLAG (PPX-IDX).
043800     MOVE PP-VALID-FROM-DATE TO WS-PP-VALID-FROM (PPX-IDX).
043900     MOVE PP-VALID-UNTIL-DATE TO WS-PP-VALID-UNTIL (PPX-IDX).
044000     MOVE PP-DISCOUNT-PCT    TO WS-PP-DISCOUNT-PCT (PPX-IDX).
044100     PERFORM 3150-LOAD-COMPONENTS THRU 3150-EXIT
044200         VARYING PPX-COMPONENT FROM 1 BY 1
044300         UNTIL PPX-COMPONENT > PP-COMPONENT-COUNT
044400            OR PPX-COMPONENT > 10.
044500 3100-EXIT.
044600     EXIT.
044700 3150-LOAD-COMPONENTS.
044800     MOVE PP-COMP-THRESHOLD (PPX-COMPONENT)
044900         TO WS-PPC-THRESHOLD (PPX-IDX PPX-COMPONENT).
045000     MOVE PP-COMP-DISCOUNT-PCT (PPX-COMPONENT)
045100         TO WS-PPC-DISC-PCT (PPX-IDX PPX-COMPONENT).
045200 3150-EXIT.
045300     EXIT.
045400*---------------------------------------------------------
045500*    3500-LOAD-ACCOUNT-PLANS - ACCOUNT TO PLAN/CUSTOMER MAP
045600*---------------------------------------------------------
045700 3500-LOAD-ACCOUNT-PLANS.
045800     OPEN INPUT ACCOUNT-PLAN-IN.
045900     PERFORM 3600-READ-ACCOUNT-PLAN THRU 3600-EXIT
046000         UNTIL WS-AP-EOF.
046100     CLOSE ACCOUNT-PLAN-IN.
046200 3500-EXIT.
046300     EXIT.
046400 3600-READ-ACCOUNT-PLAN.
046500     READ ACCOUNT-PLAN-IN
046600         AT END
046700             SET WS-AP-EOF TO TRUE
046800             GO TO 3600-EXIT.
046900     ADD 1 TO WS-AP-COUNT.
047000     SET APX-IDX TO WS-AP-COUNT.
047100     MOVE AP-ACCT-ID TO WS-AP-ACCT-ID (APX-IDX).
047200     MOVE AP-CUST-ID TO WS-AP-CUST-ID (APX-IDX).
047300     MOVE AP-PLAN-ID TO WS-AP-PLAN-ID (APX-IDX).
047400 3600-EXIT.
047500     EXIT.
047600*---------------------------------------------------------
047700*    4000-AGGREGATE-USAGE - SUM USAGE PER ACCOUNT, EVENTS
047800*    MAY ARRIVE IN ANY ORDER (NO SORT KEY REQUIRED)
047900*---------------------------------------------------------
048000 4000-AGGREGATE-USAGE.
048100     OPEN INPUT USAGE-EVENT-IN.
048200     PERFORM 4100-READ-USAGE-EVENT THRU 4100-EXIT
048300         UNTIL WS-UE-EOF.
048400     CLOSE USAGE-EVENT-IN.
048500 4000-EXIT.
048600     EXIT.
048700 4100-READ-USAGE-EVENT.
048800     READ USAGE-EVENT-IN
048900         AT END
049000             SET WS-UE-EOF TO TRUE
049100             GO TO 4100-EXIT.
049200     ADD 1 TO WS-EVENTS-PROCESSED.
049300     PERFORM 4200-FIND-OR-ADD-ACCT THRU 4200-EXIT.
049400     ADD UE-EVENT-USAGE TO WS-ACCT-TOT-USAGE (ATX-IDX).
049500 4100-EXIT.
049600     EXIT.
049700*---------------------------------------------------------
049800*    4200-FIND-OR-ADD-ACCT - SEQUENTIAL TABLE SEARCH OVER
049900*    ENTRIES LOADED SO FAR ONLY (WS-ACCT-COUNT BOUNDS THE
050000*    SEARCH) - TABLE IS NOT KEY-SEQUENCED SO SEARCH ALL
050100*    CANNOT BE USED, AND VOLUME PER RUN DOES NOT JUSTIFY
050200*    A SORT STEP AHEAD OF THIS PROGRAM.
050300*---------------------------------------------------------
050400 4200-FIND-OR-ADD-ACCT.
050500     MOVE 'N' TO WS-ACCT-FOUND-SW.
050600     SET ATX-IDX TO 1.
050700     PERFORM 4220-TEST-ONE-ACCT THRU 4220-EXIT
050800         VARYING ATX-IDX FROM 1 BY 1
050900         UNTIL ATX-IDX > WS-ACCT-COUNT
051000            OR WS-ACCT-FOUND.
051100     IF NOT WS-ACCT-FOUND
051200         PERFORM 4250-ADD-NEW-ACCT THRU 4250-EXIT.
051300 4200-EXIT.
051400     EXIT.
051500 4220-TEST-ONE-ACCT.
051600     IF WS-ACCT-ID (ATX-IDX) = UE-EVENT-ACCT-ID
051700         SET WS-ACCT-FOUND TO TRUE.
051800 4220-EXIT.
051900     EXIT.
052000 4250-ADD-NEW-ACCT.
052100     ADD 1 TO WS-ACCT-COUNT.
052200     SET ATX-IDX TO WS-ACCT-COUNT.
052300     MOVE UE-EVENT-ACCT-ID TO WS-ACCT-ID (ATX-IDX).
052400     MOVE ZERO             TO WS-ACCT-TOT-USAGE (ATX-IDX).
052500     MOVE 'N'               TO WS-ACCT-BILLED-SW (ATX-IDX).
052600 4250-EXIT.
052700     EXIT.
052800*---------------------------------------------------------
052900*    5000-GENERATE-BILLS - ONE PASS OVER THE ACCUMULATOR
053000*    TABLE.  A BILL IS GENERATED ONLY WHEN ACCUMULATED
053100*    USAGE IS GREATER THAN ZERO FOR THE ACCOUNT.
053200*---------------------------------------------------------
053300 5000-GENERATE-BILLS.
053400     PERFORM 5050-PROCESS-ONE-ACCOUNT THRU 5050-EXIT
053500         VARYING WS-ACCT-IDX FROM 1 BY 1
053600         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
053700 5000-EXIT.
053800     EXIT.
053900 5050-PROCESS-ONE-ACCOUNT.
054000     IF WS-ACCT-TOT-USAGE (WS-ACCT-IDX) > ZERO
054100         PERFORM 5100-GENERATE-ONE-BILL THRU 5100-EXIT
054200     ELSE
054300         MOVE 'N' TO WS-ACCT-BILLED-SW (WS-ACCT-IDX).
054400 5050-EXIT.
054500     EXIT.
054600*---------------------------------------------------------
054700*    5100-GENERATE-ONE-BILL
054800*---------------------------------------------------------
054900 5100-GENERATE-ONE-BILL.
055000     PERFORM 5200-VALIDATE-BILL-INPUTS THRU 5200-EXIT.
055100     IF NOT WS-VALID-BILL-INPUTS
055200         MOVE 'N' TO WS-ACCT-BILLED-SW (WS-ACCT-IDX)
055300         GO TO 5100-EXIT.
055400     PERFORM 5300-CHECK-PLAN-ACTIVE THRU 5300-EXIT.
055500     IF NOT WS-PLAN-IS-ACTIVE
055600         MOVE 'N' TO WS-ACCT-BILLED-SW (WS-ACCT-IDX)
055700         GO TO 5100-EXIT.
055800     PERFORM 5400-CALCULATE-PRICE THRU 5400-EXIT.
055900     PERFORM 5500-APPLY-TAX THRU 5500-EXIT.
056000     PERFORM 5600-FINALIZE-BILL THRU 5600-EXIT.
056100     PERFORM 5700-WRITE-BILL-RECORD THRU 5700-EXIT.
056200     MOVE 'Y' TO WS-ACCT-BILLED-SW (WS-ACCT-IDX).
056300     ADD 1 TO WS-BILLS-GENERATED.
056400 5100-EXIT.
056500     EXIT.
056600*---------------------------------------------------------
056700*    5200-VALIDATE-BILL-INPUTS - RESOLVE ACCOUNT TO ITS
056800*    CUSTOMER AND PRICE PLAN VIA THE TWO LOOKUP TABLES.
056900*---------------------------------------------------------
057000 5200-VALIDATE-BILL-INPUTS.
057100     MOVE 'N' TO WS-VALID-INPUT-SW.
057200     SET WS-SEARCH-IDX TO 1.
057300     SET APX-IDX TO 0.
057400     PERFORM 5210-FIND-ACCT-PLAN THRU 5210-EXIT
057500         VARYING WS-SEARCH-IDX FROM 1 BY 1
057600         UNTIL WS-SEARCH-IDX > WS-AP-COUNT
057700            OR APX-IDX NOT = 0.
057800     IF APX-IDX = 0
057900         GO TO 5200-EXIT.
058000     MOVE WS-AP-CUST-ID (APX-IDX) TO WS-CB-CUST-ID.
058100     MOVE WS-AP-PLAN-ID (APX-IDX) TO WS-CB-PLAN-ID.
058200     MOVE WS-ACCT-ID   (WS-ACCT-IDX) TO WS-CB-ACCT-ID.
058300     MOVE WS-ACCT-TOT-USAGE (WS-ACCT-IDX) TO WS-CB-USAGE.
058400     SET WS-SEARCH-IDX TO 1.
058500     SET PPX-IDX TO 0.
058600     PERFORM 5220-FIND-PRICE-PLAN THRU 5220-EXIT
058700         VARYING WS-SEARCH-IDX FROM 1 BY 1
058800         UNTIL WS-SEARCH-IDX > WS-PP-COUNT
058900            OR PPX-IDX NOT = 0.
059000     IF PPX-IDX NOT = 0
059100         SET WS-VALID-BILL-INPUTS TO TRUE.
059200 5200-EXIT.
059300     EXIT.
059400 5210-FIND-ACCT-PLAN.
059500     IF WS-AP-ACCT-ID (WS-SEARCH-IDX) = WS-ACCT-ID (WS-ACCT-IDX)
059600         SET APX-IDX TO WS-SEARCH-IDX.
059700 5210-EXIT.
059800     EXIT.
059900 5220-FIND-PRICE-PLAN.
060000     IF WS-PP-ID (WS-SEARCH-IDX) = WS-CB-PLAN-ID
060100         SET PPX-IDX TO WS-SEARCH-IDX.
060200 5220-EXIT.
060300     EXIT.
060400*---------------------------------------------------------
060500*    5300-CHECK-PLAN-ACTIVE - PP-PLAN-ACTIVE-FLAG = 'Y'
060600*    AND TODAY STRICTLY AFTER VALID-FROM AND (NO EXPIRY
060700*    OR TODAY STRICTLY BEFORE VALID-UNTIL) - SCR0468.
060800*---------------------------------------------------------
060900 5300-CHECK-PLAN-ACTIVE.
061000     MOVE 'N' TO WS-PLAN-ACTIVE-SW.
061100     IF WS-PP-ACTIVE-FLAG (PPX-IDX) NOT = 'Y'
061200         GO TO 5300-EXIT.
061300     IF WS-CUR-DATE-NUM NOT > WS-PP-VALID-FROM (PPX-IDX)
061400         GO TO 5300-EXIT.
061500     IF WS-PP-VALID-UNTIL (PPX-IDX) = ZERO
061600         SET WS-PLAN-IS-ACTIVE TO TRUE
061700         GO TO 5300-EXIT.
061800     IF WS-CUR-DATE-NUM < WS-PP-VALID-UNTIL (PPX-IDX)
061900         SET WS-PLAN-IS-ACTIVE TO TRUE.
062000 5300-EXIT.
062100     EXIT.
062200*---------------------------------------------------------
062300*    5400-CALCULATE-PRICE - PRICING ENGINE DRIVER
062400*---------------------------------------------------------
062500 5400-CALCULATE-PRICE.
062600     PERFORM 5410-APPLY-OVERAGE THRU 5410-EXIT.
062700     PERFORM 5420-APPLY-PRICE-COMPONENTS THRU 5420-EXIT.
062800     PERFORM 5430-APPLY-CONTRACT-DISCOUNT THRU 5430-EXIT.
062900     PERFORM 5440-FINAL-ROUND THRU 5440-EXIT.
063000 5400-EXIT.
063100     EXIT.
063200*---------------------------------------------------------
063300*    5410-APPLY-OVERAGE - BASE PRICE PLUS USAGE BEYOND THE
063400*    INCLUDED THRESHOLD AT THE PER-UNIT RATE (SCR0199 -
063500*    EQUAL-TO-THRESHOLD USAGE DRAWS NO OVERAGE CHARGE).
063600*---------------------------------------------------------
063700 5410-APPLY-OVERAGE.
063800     MOVE ZERO TO WS-OVERAGE-UNITS.
063900     IF WS-CB-USAGE > WS-PP-INCL-USAGE (PPX-IDX)
064000         SUBTRACT WS-PP-INCL-USAGE (PPX-IDX) FROM WS-CB-USAGE
064100             GIVING WS-OVERAGE-UNITS.
064200     COMPUTE WS-CALC-AMOUNT ROUNDED =
064300         WS-PP-BASE-PRICE (PPX-IDX) +
064400         (WS-OVERAGE-UNITS * WS-PP-UNIT-PRICE (PPX-IDX)).
064500 5410-EXIT.
064600     EXIT.
064700*---------------------------------------------------------
064800*    5420-APPLY-PRICE-COMPONENTS - ORDERED VOLUME-DISCOUNT
064900*    COMPONENTS, EACH APPLIED MULTIPLICATIVELY WHEN USAGE
065000*    EXCEEDS THE COMPONENT THRESHOLD, ROUNDED TO 4 DECIMAL
065100*    PLACES AFTER EACH COMPONENT IS APPLIED (SCR0114).
065150*    PP-COMP-DISCOUNT-PCT IS A FRACTION, NOT A PERCENT --
065160*    DO NOT DIVIDE BY 100 (SCR0604).
065200*---------------------------------------------------------
065300 5420-APPLY-PRICE-COMPONENTS.
065400     PERFORM 5425-APPLY-ONE-COMPONENT THRU 5425-EXIT
065500         VARYING WS-COMP-IDX FROM 1 BY 1
065600         UNTIL WS-COMP-IDX > WS-PP-COMP-COUNT (PPX-IDX)
065700            OR WS-COMP-IDX > 10.
065800 5420-EXIT.
065900     EXIT.
066000 5425-APPLY-ONE-COMPONENT.
066100     IF WS-CB-USAGE NOT < WS-PPC-THRESHOLD (PPX-IDX WS-COMP-IDX)
066200         COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
066300             1 - WS-PPC-DISC-PCT (PPX-IDX WS-COMP-IDX)
066400         COMPUTE WS-CALC-AMOUNT ROUNDED =
066500             WS-CALC-AMOUNT * WS-DISCOUNT-FACTOR.
066600 5425-EXIT.
066700     EXIT.
066800*---------------------------------------------------------
066900*    5430-APPLY-CONTRACT-DISCOUNT - CUSTOM CONTRACT
067000*    DISCOUNT, LEFT UNROUNDED UNTIL THE FINAL STEP (SCR0247)
067050*    PP-DISCOUNT-PCT IS A FRACTION, NOT A PERCENT (SCR0604).
067100*---------------------------------------------------------
067200 5430-APPLY-CONTRACT-DISCOUNT.
067300     IF WS-PP-DISCOUNT-PCT (PPX-IDX) NOT = ZERO
067400         COMPUTE WS-CALC-AMOUNT =
067500             WS-CALC-AMOUNT *
067600             (1 - WS-PP-DISCOUNT-PCT (PPX-IDX)).
067700 5430-EXIT.
067800     EXIT.
067900*---------------------------------------------------------
068000*    5440-FINAL-ROUND - FINAL AMOUNT ROUNDED TO 4 DECIMALS
068100*---------------------------------------------------------
068200 5440-FINAL-ROUND.
068300     COMPUTE WS-CB-AMOUNT ROUNDED = WS-CALC-AMOUNT.
068400 5440-EXIT.
068500     EXIT.
068600*---------------------------------------------------------
068700*    5500-APPLY-TAX - STANDARD RATE 18 PERCENT, IN
068800*    JURISDICTION, GST TAX TYPE (SCR0587)
068900*---------------------------------------------------------
069000 5500-APPLY-TAX.
069100     COMPUTE WS-CB-TAX-AMT ROUNDED = WS-CB-AMOUNT * .18.
069200     COMPUTE WS-CB-TOTAL-AMT ROUNDED =
069300         WS-CB-AMOUNT + WS-CB-TAX-AMT.
069400 5500-EXIT.
069500     EXIT.
069600*---------------------------------------------------------
069700*    5600-FINALIZE-BILL - APPLY GENERATION DEFAULTS AND
069800*    MOVE THE STATE MACHINE FROM DRAFT TO PENDING.
069900*---------------------------------------------------------
070000 5600-FINALIZE-BILL.
070100     PERFORM 5610-BUILD-BILL-ID THRU 5610-EXIT.
070200     MOVE SPACES            TO ORIGIN OF BL_BILL_RECORD.
070300     MOVE SPACES            TO APPLMNEM OF BL_BILL_RECORD.
070400     MOVE WS-CUR-DATE-NUM   TO CURR_DATE OF BL_BILL_RECORD.
070500     MOVE 'BILL'            TO REC_TYP OF BL_BILL_RECORD.
070600     MOVE WS-CB-BILL-ID     TO CONCAT_KEY OF BL_BILL_RECORD.
070700     MOVE ZERO              TO RSRVD_DATA OF BL_BILL_RECORD.
070800     MOVE WS-CUR-DATE-NUM   TO LAST_UPDT_DATE OF BL_BILL_RECORD.
070900     MOVE WS-CURRENT-TIME   TO LAST_UPDT_TIME OF BL_BILL_RECORD.
071000     MOVE WS-CB-CUST-ID     TO BL_CUST_ID.
071100     MOVE WS-CB-ACCT-ID     TO BL_ACCT_ID.
071200     MOVE WS-CB-PLAN-ID     TO BL_PLAN_ID.
071300     MOVE WS-CB-USAGE       TO BL_USAGE.
071400     MOVE WS-CB-AMOUNT      TO BL_AMT.
071500     MOVE .18               TO BL_TAX_RATE.
071600     MOVE WS-CB-TAX-AMT     TO BL_TAX_AMT.
071700     MOVE WS-CB-TOTAL-AMT   TO BL_TOTL_AMT.
071800     MOVE 'USD'             TO BL_CURR_CODE.
071900     SET BL_STTS_PENDING    TO TRUE.
072000     MOVE 'IN'              TO BL_TAX_JURSDCN_CD.
072100     MOVE 'GST '            TO BL_TAX_IDENT.
072200     MOVE WS-PERIOD-START-NUM TO BL_PERD_STRT_DT.
072300     MOVE WS-PERIOD-END-NUM   TO BL_PERD_END_DT.
072400     MOVE WS-DUE-DATE-NUM     TO BL_DUE_DT.
072500     MOVE ZERO              TO BL_PAID_DT.
072600     MOVE ZERO              TO BL_PAID_TIME.
072700     MOVE SPACES            TO BL_PYMT_REF.
072800     MOVE 'ONLINE    '      TO BL_PYMT_MTHD.
072900 5600-EXIT.
073000     EXIT.
073100 5610-BUILD-BILL-ID.
073200     ADD 1 TO WS-SEQ-NBR.
073300     IF WS-SEQ-NBR > 9999
073400         MOVE 1 TO WS-SEQ-NBR.
073500     MOVE WS-CUR-DATE-NUM   TO WS-BID-DATE.
073600     MOVE WS-CUR-HH         TO WS-BID-TIME (1:2).
073700     MOVE WS-CUR-MIN        TO WS-BID-TIME (3:2).
073800     MOVE WS-CUR-SS         TO WS-BID-TIME (5:2).
073900     MOVE WS-SEQ-NBR         TO WS-BID-SEQ.
074000     MOVE WS-BID-ALPHA       TO WS-CB-BILL-ID.
074100 5610-EXIT.
074200     EXIT.
074300*---------------------------------------------------------
074400*    5700-WRITE-BILL-RECORD
074500*---------------------------------------------------------
074600 5700-WRITE-BILL-RECORD.
074700     WRITE BL_BILL_RECORD
074800         INVALID KEY
074900             DISPLAY 'BILUSAGE - BILL WRITE ERROR ' WS-BL-FILE-STA
075000 5700-EXIT.
075100     EXIT.
075200*---------------------------------------------------------
075300*    6000-WRITE-CONTROL-REPORT - ACCOUNT USAGE/BILLING
075400*    CONTROL REPORT, ONE DETAIL LINE PER ACCOUNT PLUS
075500*    GRAND TOTALS (SCR0402).
075600*---------------------------------------------------------
075700 6000-WRITE-CONTROL-REPORT.
075800     OPEN OUTPUT ACCOUNT-TOTAL-REPORT.
075900     PERFORM 6100-WRITE-ACCOUNT-LINE THRU 6100-EXIT
076000         VARYING WS-ACCT-IDX FROM 1 BY 1
076100         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
076200     PERFORM 6200-WRITE-TOTALS THRU 6200-EXIT.
076300     CLOSE ACCOUNT-TOTAL-REPORT.
076400 6000-EXIT.
076500     EXIT.
076600 6100-WRITE-ACCOUNT-LINE.
076700     MOVE SPACES TO WS-RPT-DETAIL-LINE.
076800     MOVE WS-ACCT-ID (WS-ACCT-IDX)        TO RPT-ACCOUNT-ID.
076900     MOVE WS-ACCT-TOT-USAGE (WS-ACCT-IDX) TO RPT-TOTAL-USAGE.
077000     IF WS-ACCT-WAS-BILLED (WS-ACCT-IDX)
077100         MOVE 'YES' TO RPT-BILL-GENERATED
077200     ELSE
077300         MOVE 'NO '  TO RPT-BILL-GENERATED.
077400     MOVE WS-RPT-TOTAL-LINE TO AT-PRINT-LINE.
077500     WRITE AT-PRINT-LINE.
077600 6100-EXIT.
077700     EXIT.
077800 6200-WRITE-TOTALS.
077900     MOVE SPACES TO WS-RPT-LABEL-LINE.
078000     MOVE 'TOTAL EVENTS PROCESSED' TO RPT-LABEL.
078100     MOVE WS-EVENTS-PROCESSED TO RPT-LABEL-VALUE.
078200     MOVE WS-RPT-LABEL-LINE TO AT-PRINT-LINE.
078300     WRITE AT-PRINT-LINE.
078400     MOVE SPACES TO WS-RPT-LABEL-LINE.
078500     MOVE 'TOTAL USAGE ACROSS ALL ACCOUNTS' TO RPT-LABEL.
078600     PERFORM 6210-SUM-ALL-USAGE THRU 6210-EXIT.
078700     MOVE WS-GRAND-TOTAL-USAGE TO RPT-LABEL-VALUE.
078800     MOVE WS-RPT-LABEL-LINE TO AT-PRINT-LINE.
078900     WRITE AT-PRINT-LINE.
079000     MOVE SPACES TO WS-RPT-LABEL-LINE.
079100     MOVE 'TOTAL BILLS GENERATED' TO RPT-LABEL.
079200     MOVE WS-BILLS-GENERATED TO RPT-LABEL-VALUE.
079300     MOVE WS-RPT-LABEL-LINE TO AT-PRINT-LINE.
079400     WRITE AT-PRINT-LINE.
079500 6200-EXIT.
079600     EXIT.
079700 6210-SUM-ALL-USAGE.
079800     MOVE ZERO TO WS-GRAND-TOTAL-USAGE.
079900     PERFORM 6220-ADD-ONE-ACCT-USAGE THRU 6220-EXIT
080000         VARYING WS-ACCT-IDX FROM 1 BY 1
080100         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
080200 6210-EXIT.
080300     EXIT.
080400 6220-ADD-ONE-ACCT-USAGE.
080500     ADD WS-ACCT-TOT-USAGE (WS-ACCT-IDX) TO WS-GRAND-TOTAL-USAGE.
080600 6220-EXIT.
080700     EXIT.
080800*---------------------------------------------------------
080900*    7000-UPDATE-RUN-CONTROL - APPEND TODAYS RUN KEY SO A
081000*    RERUN OF THE SAME CYCLE DAY IS RECOGNIZED AS A NO-OP.
081100*---------------------------------------------------------
081200 7000-UPDATE-RUN-CONTROL.
081300     OPEN EXTEND RUN-CONTROL.
081400     MOVE SPACES       TO ORIGIN OF RC_RUN_CONTROL.
081500     MOVE SPACES       TO APPLMNEM OF RC_RUN_CONTROL.
081600     MOVE WS-CUR-DATE-NUM TO CURR_DATE OF RC_RUN_CONTROL.
081700     MOVE 'RCTL'       TO REC_TYP OF RC_RUN_CONTROL.
081800     MOVE WS-RUN-KEY-TODAY TO CONCAT_KEY OF RC_RUN_CONTROL.
081900     MOVE ZERO         TO RSRVD_DATA OF RC_RUN_CONTROL.
082000     MOVE WS-CUR-DATE-NUM TO LAST_UPDT_DATE OF RC_RUN_CONTROL.
082100     MOVE WS-CURRENT-TIME TO LAST_UPDT_TIME OF RC_RUN_CONTROL.
082200     MOVE WS-RUN-KEY-TODAY TO RC_RUN_KEY.
082300     SET RC_RUN_CMPLT TO TRUE.
082400     WRITE RC_RUN_CONTROL.
082500     CLOSE RUN-CONTROL.
082600 7000-EXIT.
082700     EXIT.
082800*---------------------------------------------------------
082900*    9000-TERMINATE
083000*---------------------------------------------------------
083100 9000-TERMINATE.
083200     DISPLAY 'BILUSAGE - EVENTS PROCESSED  ' WS-EVENTS-PROCESSED.
083300     DISPLAY 'BILUSAGE - ACCOUNTS SUMMED   ' WS-ACCT-COUNT.
083400     DISPLAY 'BILUSAGE - BILLS GENERATED   ' WS-BILLS-GENERATED.
083500     STOP RUN.
