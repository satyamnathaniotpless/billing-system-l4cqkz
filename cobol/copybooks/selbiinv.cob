000100     SELECT BI-INVOICE-REQUEST-FILE
000200         ASSIGN TO "INVREQ"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS BI-INVREQ-STATUS.
