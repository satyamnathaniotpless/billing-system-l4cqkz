000100***************************************************************
000200*                                                             *
000300*   WORKING STORAGE FOR BILLING COMPANY / TAX CONSTANTS        *
000400*                                                             *
000500*     BILLING HAS NO KEYED PARAMETER FILE OF ITS OWN, SO THE   *
000600*     COMPANY NAME, HOME STATE, INVOICE-NUMBER PREFIX AND TAX  *
000700*     RATE ARE KEPT HERE AS PLAIN WORKING-STORAGE CONSTANTS.   *
000800***************************************************************
000850* 18/03/85 KSM - CREATED AS WSINVTAX - FLAT SALES-TAX RATE AND
000860*                COMPANY NAME, ONE CURRENCY (RUPEES) ONLY.
000870* 02/08/17 DKJ - TAX-RATE FIELD REUSED FOR THE NEW GST RATE
000880*                UNDER THE GST ACT ROLL-OVER.  WIDTH UNCHANGED.
000900* 03/07/26 RJP - RENAMED WSBICONST AND COMPANY-STATE ADDED FOR  BI0006
000905*                THE GST/IGST SPLIT, AS PART OF THE BILLING     BI0006
000910*                REWRITE PROJECT.                               BI0006
001000* 21/07/26 RJP - INVOICE-NUMBER PREFIX MADE A NAMED CONSTANT    BI0007
001100*                RATHER THAN LITERAL 1000 PER TICKET FIN-1055.  BI0007
001200*                                                             *
002000 01  BI-COMPANY-DATA.
002100     03  BI-COMPANY-NAME        PIC X(20) VALUE "OTPLESS BILLING".
002200     03  BI-COMPANY-STATE       PIC X(20) VALUE "Maharashtra".
002300*                                   INTRA-STATE / GST BOUNDARY.
002400     03  BI-INVOICE-PREFIX      PIC 9(04) VALUE 1000.
002500     03  BI-TAX-RATE            PIC 9V999 COMP-3 VALUE 0.180.
002600*                                   BOTH GST AND IGST USE THIS.
002700*
002800 01  BI-CURRENCY-TABLE.
002900     03  BI-CURRENCY-VALUES.
003000         05  FILLER             PIC X(05) VALUE "USD$ ".
003100         05  FILLER             PIC X(05) VALUE "INRRs".
003200         05  FILLER             PIC X(05) VALUE "IDRRp".
003300     03  BI-CURRENCY-TBL REDEFINES BI-CURRENCY-VALUES
003400                                OCCURS 3 TIMES
003500                                INDEXED BY BI-CUR-NDX.
003600         05  BI-CUR-CODE        PIC X(03).
003700         05  BI-CUR-SYMBOL      PIC X(02).
