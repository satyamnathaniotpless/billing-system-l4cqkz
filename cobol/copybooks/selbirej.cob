000100     SELECT BI-REJECT-FILE
000200         ASSIGN TO "REJFILE"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS BI-REJFILE-STATUS.
