000100***************************************************************
000200*                                                             *
000300*   LINKAGE BLOCK FOR CALLING BI200 (STATUS TRANSITION CHECK)  *
000400*                                                             *
000500*     CARRIES THE CURRENT STATUS, THE REQUESTED NEW STATUS AND *
000600*     THE PASS/FAIL FLAG BI200 HANDS BACK TO ITS CALLER.       *
000700***************************************************************
000720* 05/09/88 PRI - CREATED AS WSSTALNK FOR THE SHARED ORDER/STOCK
000740*                STATUS CHECKER - LK-CURRENT-STATUS AND
000760*                LK-NEW-STATUS ONLY, NO PASS/FAIL FLAG YET.
000780* 19/02/94 PRI - LK-VALID-FLAG ADDED SO CALLERS COULD TEST THE
000790*                RESULT WITHOUT A SEPARATE RETURN-CODE FIELD.
000800* 03/07/26 RJP - RENAMED WSBILINK AND FIELDS RESIZED TO MATCH   BI0009
000810*                BI-STATUS-LIST (WSBISTAT) FOR THE BILLING      BI0009
000820*                REWRITE.                                       BI0009
000900*                                                             *
002000 01  BI-TRANSITION-LINKAGE.
002100     03  LK-CURRENT-STATUS      PIC X(10).
002200     03  LK-NEW-STATUS          PIC X(10).
002300     03  LK-VALID-FLAG          PIC X(01).
002400         88  LK-TRANSITION-OK             VALUE "Y".
002500         88  LK-TRANSITION-BAD            VALUE "N".
