000100***************************************************************
000200*                                                             *
000300*   RECORD DEFINITION FOR INVOICE REQUEST HEADER              *
000400*            (RECORD TYPE 'H')                                *
000500*     USES BI-HDR-CUSTOMER-ID + BI-HDR-ISSUE-DATE AS THE       *
000600*     LOGICAL KEY OF THE GROUP THAT FOLLOWS IT ON INVREQ.      *
000700***************************************************************
000800*  RECORD SIZE 168 BYTES.                                     *
000900*                                                             *
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING.                  *
001100*                                                             *
001105* 18/03/85 KSM - CREATED AS WSINVHDR - CUSTOMER-ID, NAME, ADDR,
001110*                ISSUE-DATE AND AMOUNT ONLY, NO TAX-ID OR STATE.
001115* 23/06/98 SNG - ISSUE-DATE WIDENED FROM YYMMDD TO CCYYMMDD FOR
001120*                YEAR-2000 REMEDIATION.
001125* 02/08/17 DKJ - CUSTOMER-TAX-ID AND CUSTOMER-STATE ADDED FOR
001130*                GST/IGST DETERMINATION UNDER THE GST ACT.
001200* 03/07/26 RJP - RENAMED WSBIHDR AS PART OF THE BILLING REWRITE BI0001
001210*                PROJECT - LAYOUT UNCHANGED FROM THE GST        BI0001
001220*                ROLL-OVER.                                     BI0001
001300* 14/07/26 RJP - TAX-ID AND STATE MADE MANDATORY PER FIN-1042. BI0002
001400*                                                             *
002000 01  BI-HDR-RECORD.
002100     03  BI-HDR-REC-TYPE        PIC X(01).
002200*                                   MUST BE 'H'.
002300     03  BI-HDR-CUSTOMER-ID     PIC X(12).
002400     03  BI-HDR-CURRENCY-CODE   PIC X(03).
002500*                                   USD, INR OR IDR ONLY.
002600     03  BI-HDR-ISSUE-DATE      PIC 9(08).
002700*                                   CCYYMMDD.
002800     03  BI-HDR-CUSTOMER-NAME   PIC X(30).
002900     03  BI-HDR-CUSTOMER-ADDR   PIC X(40).
003000     03  BI-HDR-CUSTOMER-TAX-ID PIC X(15).
003100     03  BI-HDR-CUSTOMER-STATE  PIC X(20).
003200     03  BI-HDR-NOTES           PIC X(30).
003300*                                   FREE TEXT, USED AS PAYMENT
003400*                                   FOOTER TEXT ON THE PRINTED
003500*                                   INVOICE - MAY BE BLANK.
003600     03  FILLER                 PIC X(09).
