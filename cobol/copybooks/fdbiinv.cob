000100 FD  BI-INVOICE-REQUEST-FILE
000200     LABEL RECORDS ARE STANDARD.
000300*                    HEADER AND LINE-ITEM RECORDS SHARE THE
000400*                    SAME FD.  BI-HDR-REC-TYPE / BI-LIN-REC-TYPE
000500*                    (BOTH FIRST BYTE OF THE RECORD) TELL BI040
000600*                    WHICH LAYOUT APPLIES AFTER EACH READ.
000700 COPY "wsbihdr.cob".
000800 COPY "wsbiline.cob".
