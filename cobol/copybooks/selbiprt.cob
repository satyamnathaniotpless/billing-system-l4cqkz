000100     SELECT BI-INVOICE-REPORT-FILE
000200         ASSIGN TO "INVRPT"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS BI-INVRPT-STATUS.
