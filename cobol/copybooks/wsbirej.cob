000100***************************************************************
000200*                                                             *
000300*   RECORD DEFINITION FOR THE INVOICE REJECT FILE              *
000400*                                                             *
000500***************************************************************
000600*  RECORD SIZE 80 BYTES.                                      *
000700*                                                             *
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING.                  *
000900*                                                             *
000920* 18/03/85 KSM - CREATED AS WSINVREJ - NO REASON FIELD, A
000940*                REJECTED REQUEST JUST DROPPED OUT OF THE RUN.
000960* 14/09/91 SNG - REJECT-REASON ADDED SO THE BILLING CLERKS
000980*                COULD SEE WHY AN INVOICE DID NOT POST, WITHOUT
000985*                PULLING THE PROGRAM LISTING.
001000* 03/07/26 RJP - RENAMED WSBIREJ FOR THE BILLING REWRITE.      BI0005
001100*                                                             *
002000 01  BI-REJ-RECORD.
002100     03  BI-REJ-CUSTOMER-ID     PIC X(12).
002200     03  BI-REJ-REASON          PIC X(60).
002300     03  FILLER                 PIC X(08).
