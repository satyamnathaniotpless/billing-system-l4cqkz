000100***************************************************************
000200*                                                             *
000300*   WORKING STORAGE FOR THE INVOICE STATUS STATE MACHINE       *
000400*                                                             *
000500*     TABLES ARE LOADED FROM A SINGLE VALUE CLAUSE AND         *
000600*     REDEFINED INTO AN OCCURS TABLE - SAME TRICK THIS SHOP    *
000700*     USES FOR ITS GL ACCOUNT-TYPE AND TAX-TABLE COPYBOOKS.    *
000800***************************************************************
000820* 05/09/88 PRI - CREATED AS WSSTATAB FOR THE SHARED ORDER/STOCK
000840*                STATUS CHECKER - ORDER STATUSES, NOT INVOICE
000860*                STATUSES, ON THE ORIGINAL TABLE.
000870* 12/05/06 DKJ - SWITCHED FROM A CHAIN OF IFS TO THE VALUE/
000880*                REDEFINES/OCCURS TABLE LAYOUT STILL USED BELOW.
000900* 03/07/26 RJP - RENAMED WSBISTAT AND RETABLED WITH THE FIVE   BI0008
000905*                INVOICE STATUSES FOR THE BILLING REWRITE.      BI0008
001000*                                                             *
002000 01  BI-STATUS-LIST-VALUES.
002100     03  FILLER                 PIC X(10) VALUE "DRAFT     ".
002200     03  FILLER                 PIC X(10) VALUE "PENDING   ".
002300     03  FILLER                 PIC X(10) VALUE "PAID      ".
002400     03  FILLER                 PIC X(10) VALUE "OVERDUE   ".
002500     03  FILLER                 PIC X(10) VALUE "CANCELLED ".
002600 01  BI-STATUS-LIST REDEFINES BI-STATUS-LIST-VALUES
002700                                OCCURS 5 TIMES
002800                                INDEXED BY BI-STA-NDX.
002900     03  BI-STA-CODE            PIC X(10).
003000*
003100 01  BI-TERMINAL-LIST-VALUES.
003200     03  FILLER                 PIC X(10) VALUE "PAID      ".
003300     03  FILLER                 PIC X(10) VALUE "CANCELLED ".
003400 01  BI-TERMINAL-LIST REDEFINES BI-TERMINAL-LIST-VALUES
003500                                OCCURS 2 TIMES
003600                                INDEXED BY BI-TRM-NDX.
003700     03  BI-TRM-CODE            PIC X(10).
003800*
003900 01  BI-TRANSITION-TABLE-VALUES.
004000     03  FILLER                 PIC X(20) VALUE
004100         "DRAFT     PENDING   ".
004200     03  FILLER                 PIC X(20) VALUE
004300         "PENDING   PAID      ".
004400     03  FILLER                 PIC X(20) VALUE
004500         "PENDING   OVERDUE   ".
004600     03  FILLER                 PIC X(20) VALUE
004700         "PENDING   CANCELLED ".
004800     03  FILLER                 PIC X(20) VALUE
004900         "OVERDUE   PAID      ".
005000     03  FILLER                 PIC X(20) VALUE
005100         "OVERDUE   CANCELLED ".
005200 01  BI-TRANSITION-TABLE REDEFINES BI-TRANSITION-TABLE-VALUES
005300                                OCCURS 6 TIMES
005400                                INDEXED BY BI-TRN-NDX.
005500     03  BI-TRN-FROM            PIC X(10).
005600     03  BI-TRN-TO              PIC X(10).
