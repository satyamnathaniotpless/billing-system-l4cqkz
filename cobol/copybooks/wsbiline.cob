000100***************************************************************
000200*                                                             *
000300*   RECORD DEFINITION FOR INVOICE REQUEST LINE ITEM            *
000400*            (RECORD TYPE 'L')                                *
000500*     USES BI-LIN-CUSTOMER-ID TO TIE BACK TO ITS HEADER.       *
000600***************************************************************
000700*  RECORD SIZE 95 BYTES.                                      *
000800*                                                             *
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING.                  *
001000*                                                             *
001020* 18/03/85 KSM - CREATED AS WSINVLIN - SERVICE-NAME, QUANTITY
001040*                AND UNIT-PRICE ONLY, SINGLE CURRENCY.
001060* 02/08/17 DKJ - LINE-CURRENCY-CODE ADDED SO A LINE COULD BE
001080*                REJECTED IF IT DID NOT MATCH THE HEADER'S
001090*                CURRENCY, ONCE MULTI-CURRENCY INVOICES STARTED.
001100* 03/07/26 RJP - RENAMED WSBILINE FOR THE BILLING REWRITE.     BI0003
001200*                                                             *
002000 01  BI-LIN-RECORD.
002100     03  BI-LIN-REC-TYPE        PIC X(01).
002200*                                   MUST BE 'L'.
002300     03  BI-LIN-CUSTOMER-ID     PIC X(12).
002400     03  BI-LIN-SERVICE-NAME    PIC X(25).
002500     03  BI-LIN-DESCRIPTION     PIC X(30).
002600     03  BI-LIN-QUANTITY        PIC 9(07).
002700     03  BI-LIN-UNIT-PRICE      PIC 9(07)V99.
002800     03  BI-LIN-CURRENCY-CODE   PIC X(03).
002900*                                   MUST EQUAL THE HEADER'S
003000*                                   CURRENCY OR THE WHOLE
003100*                                   INVOICE IS REJECTED.
003200     03  FILLER                 PIC X(08).
