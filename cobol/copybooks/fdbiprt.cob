000100 FD  BI-INVOICE-REPORT-FILE
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 80 CHARACTERS.
000400 01  BI-PRT-RECORD              PIC X(80).
