000100 FD  BI-POSTED-INVOICE-FILE
000200     LABEL RECORDS ARE STANDARD
000300     RECORD CONTAINS 120 CHARACTERS.
000400 COPY "wsbipost.cob".
