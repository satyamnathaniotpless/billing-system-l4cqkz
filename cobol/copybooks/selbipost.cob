000100     SELECT BI-POSTED-INVOICE-FILE
000200         ASSIGN TO "POSTINV"
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS BI-POSTINV-STATUS.
