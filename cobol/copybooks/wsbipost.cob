000100***************************************************************
000200*                                                             *
000300*   RECORD DEFINITION FOR POSTED INVOICE FILE                  *
000400*                                                             *
000500*     USES BI-PST-INVOICE-NUMBER AS THE UNIQUE KEY.            *
000600***************************************************************
000700*  RECORD SIZE 120 BYTES.                                     *
000800*                                                             *
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING.                  *
001000*                                                             *
001020* 18/03/85 KSM - CREATED AS WSINVPST - NO STATUS FIELD, POSTED
001040*                INVOICES WERE ASSUMED FINAL THE DAY THEY RAN.
001060* 23/06/98 SNG - ISSUE-DATE AND DUE-DATE WIDENED TO CCYYMMDD
001080*                FOR YEAR-2000 REMEDIATION.
001090* 02/08/17 DKJ - TAX-TYPE FIELD ADDED TO CARRY GST OR IGST.
001100* 03/07/26 RJP - RENAMED WSBIPOST AND STATUS FIELD ADDED SO     BI0004
001110*                AN INVOICE CAN MOVE DRAFT/PENDING/PAID/         BI0004
001120*                OVERDUE/CANCELLED AFTER IT POSTS.               BI0004
001200*                                                             *
002000 01  BI-PST-RECORD.
002100     03  BI-PST-INVOICE-NUMBER  PIC X(20).
002200*                                   INV-PPPP-CCYYMM-NNNN.
002300     03  BI-PST-CUSTOMER-ID     PIC X(12).
002400     03  BI-PST-STATUS          PIC X(10).
002500*                                   ALWAYS 'DRAFT' ON CREATION.
002600     03  BI-PST-CURRENCY-CODE   PIC X(03).
002700     03  BI-PST-ISSUE-DATE      PIC 9(08).
002800     03  BI-PST-DUE-DATE        PIC 9(08).
002900*                                   ISSUE DATE PLUS 30 DAYS.
003000     03  BI-PST-TAX-TYPE        PIC X(04).
003100*                                   'GST ' OR 'IGST'.
003200     03  BI-PST-LINE-COUNT      PIC 9(04).
003300     03  BI-PST-SUBTOTAL        PIC S9(11)V99.
003400     03  BI-PST-TAX-AMOUNT      PIC S9(11)V99.
003500     03  BI-PST-TOTAL-AMOUNT    PIC S9(11)V99.
003600     03  FILLER                 PIC X(12).
