000100***********************************************************
000200*          Cobol definition for record type:0702          *
000300***********************************************************
000400* ONE PREVIOUSLY-SEEN BATCH IDEMPOTENCY KEY.  BEFORE THE
000500* USAGE-AGGREGATION RUN DOES ANY WORK IT SCANS THIS FILE FOR
000600* ITS OWN RUN KEY -- IF FOUND THE WHOLE RUN IS SKIPPED AS A
000700* NO-OP; OTHERWISE THE KEY IS APPENDED AT END OF RUN.
000800 01 RC_RUN_CONTROL.
000900   02 ORIGIN                            PIC X(4).
001000   02 APPLMNEM                          PIC X(4).
001100   02 CURR_DATE                         PIC X(8).
001200   02 REC_TYP                           PIC X(4).
001300   02 CONCAT_KEY                        PIC X(36).
001400   02 RSRVD_DATA                        PIC S9(4) COMP.
001500   02 LAST_UPDT_DATE                    PIC X(8).
001600   02 LAST_UPDT_TIME                    PIC X(6).
001700   02 RC_RUN_KEY                        PIC X(36).
001800   02 RC_RUN_STTS                       PIC X(1).
001900       88 RC_RUN_CMPLT                      VALUE 'C'.
002000       88 RC_RUN_IN_PRGRS                   VALUE 'I'.
002100   02 FILLER                            PIC X(12).
