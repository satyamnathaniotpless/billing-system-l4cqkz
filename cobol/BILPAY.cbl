000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILPAY.
000300 AUTHOR.        D L MATTHAI.
000400 INSTALLATION.  P1ON DATA CENTER - ONLINE BILLING SYSTEMS.
000500 DATE-WRITTEN.  11/20/89.
000600 DATE-COMPILED.
000700 SECURITY.      P1ON INTERNAL USE ONLY - SEE STAR SECURITY MANUAL
000800*                SECTION 4 FOR DISTRIBUTION RESTRICTIONS.
000900**********************************************************
001000*  BILPAY  --  PAYMENT APPLICATION / OVERDUE SWEEP         *
001100*                                                          *
001200*  FIRST SWEEPS THE BILL MASTER MARKING ANY PENDING BILL            BP0010
001300*  PAST ITS DUE DATE AS OVERDUE, THEN APPLIES EACH                  BP0020
001400*  PAYMENT INSTRUCTION TO THE BILL IT NAMES, REQUIRING AN           BP0030
001500*  EXACT AMOUNT MATCH AND A PENDING OR OVERDUE BILL BEFORE          BP0040
001600*  MARKING IT PAID.                                                 BP0050
001700**********************************************************
001800*                    CHANGE LOG                                     BP0060
001900*  DATE     PGMR  TKT/REQ   DESCRIPTION                             BP0070
002000*  -------- ----  --------  ---------------------------             BP0080
002100*  11/20/89 DLM   INIT      ORIGINAL PROGRAM WRITTEN FOR            BP0090
002200*                           GO-LIVE OF ONLINE BILLING.              BP0100
002300*  06/02/90 DLM   SCR0203   EXACT-MATCH PAYMENT AMOUNT              BP0110
002400*                           EDIT ADDED AFTER SHORT-PAY              BP0120
002500*                           WAS INCORRECTLY ACCEPTED.               BP0130
002600*  05/08/91 DLM   SCR0247   OVERDUE SWEEP MOVED AHEAD OF            BP0140
002700*                           PAYMENT APPLICATION SO A BILL           BP0150
002800*                           PAID TODAY CANNOT ALSO SHOW             BP0160
002900*                           OVERDUE.                                BP0170
003000*  02/17/93 JTW   SCR0311   BILL TABLE SIZE RAISED 0300             BP0180
003100*                           TO 0800 ENTRIES TO MATCH                BP0190
003200*                           BILUSAGE.                               BP0200
003300*  07/09/94 JTW   SCR0356   REJECTED-PAYMENT COUNT ADDED            BP0210
003400*                           TO TERMINATION DISPLAY.                 BP0220
003500*  08/18/98 PMS   Y2K0031   YEAR 2000 REMEDIATION - DATE            BP0230
003600*                           FIELDS EXPANDED TO 4-DIGIT YEAR,        BP0240
003700*                           ACCEPT FROM DATE YYYYMMDD USED.         BP0250
003800*  06/14/01 HCO   SCR0519   PAYMENT REFERENCE NOW CARRIED           BP0260
003900*                           FORWARD ONTO THE BILL RECORD            BP0270
004000*                           WHEN MARKED PAID.                       BP0280
004100*  09/29/04 HCO   SCR0588   VOID AND CANCELLED BILLS NOW            BP0290
004200*                           EXCLUDED FROM THE OVERDUE SWEEP.        BP0300
004210*  03/15/05 HCO   SCR0605   PAYMENT METHOD ON A MARKED-PAID         BP0310
004220*                           BILL IS ALWAYS 'ONLINE' -- INPUT        BP0320
004230*                           NO LONGER CARRIES A METHOD FIELD,       BP0330
004240*                           PER STAR CHANNEL POLICY.                BP0340
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-3090.
004600 OBJECT-COMPUTER.   IBM-3090.
004700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004800                    CLASS NUMERIC-TEST IS "0123456789"
004900                    UPSI-0 ON STATUS IS WS-SKIP-SWEEP-SW.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT BILL-IN          ASSIGN TO UT-S-BILLMST
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS WS-BL-FILE-STATUS.
005500     SELECT BILL-OUT         ASSIGN TO UT-S-BILLOUT
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS WS-BO-FILE-STATUS.
005800     SELECT PAYMENT-IN       ASSIGN TO UT-S-PYMTIN
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS WS-PY-FILE-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  BILL-IN
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600     COPY CPBILL.
006700 FD  BILL-OUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000 01  BO-BILL-RECORD              PIC X(332).
007100 FD  PAYMENT-IN
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400     COPY CPPAYMT.
007500 WORKING-STORAGE SECTION.
007600*---------------------------------------------------------
007700*    FILE STATUS AND SWITCHES
007800*---------------------------------------------------------
007900 01  WS-FILE-STATUSES.
008000     05  WS-BL-FILE-STATUS       PIC X(02).
008100         88  WS-BL-OK                VALUE '00'.
008200         88  WS-BL-EOF-ST            VALUE '10'.
008300     05  WS-BO-FILE-STATUS       PIC X(02).
008400     05  WS-PY-FILE-STATUS       PIC X(02).
008500         88  WS-PY-OK                VALUE '00'.
008600         88  WS-PY-EOF-ST            VALUE '10'.
008700 01  WS-SWITCHES.
008800     05  WS-BL-EOF-SW            PIC X(01)   VALUE 'N'.
008900         88  WS-BL-EOF               VALUE 'Y'.
009000     05  WS-PY-EOF-SW            PIC X(01)   VALUE 'N'.
009100         88  WS-PY-EOF               VALUE 'Y'.
009200     05  WS-SKIP-SWEEP-SW        PIC X(01)   VALUE 'N'.
009300         88  WS-SKIP-SWEEP           VALUE 'Y'.
009400     05  WS-PYMT-VALID-SW        PIC X(01)   VALUE 'N'.
009500         88  WS-PYMT-VALID           VALUE 'Y'.
009600     05  WS-BILL-FOUND-SW        PIC X(01)   VALUE 'N'.
009700         88  WS-BILL-FOUND            VALUE 'Y'.
009800*---------------------------------------------------------
009900*    COUNTERS - ALL BINARY PER SHOP STANDARD
010000*---------------------------------------------------------
010100 77  WS-BILL-COUNT                PIC S9(4)   COMP    VALUE ZERO.
010200 77  WS-BILLS-MARKED-OVERDUE      PIC S9(9)   COMP    VALUE ZERO.
010300 77  WS-PAYMENTS-APPLIED          PIC S9(9)   COMP    VALUE ZERO.
010400 77  WS-PAYMENTS-REJECTED         PIC S9(9)   COMP    VALUE ZERO.
010500 77  WS-BILL-IDX                  PIC S9(4)   COMP    VALUE ZERO.
010700*---------------------------------------------------------
010800*    CURRENT DATE / TIME
010900*---------------------------------------------------------
011000 01  WS-CURRENT-DATE-CCYYMMDD.
011100     05  WS-CUR-CCYY              PIC 9(04).
011200     05  WS-CUR-MM                PIC 9(02).
011300     05  WS-CUR-DD                PIC 9(02).
011400 01  WS-CUR-DATE-NUM REDEFINES WS-CURRENT-DATE-CCYYMMDD
011500                             PIC 9(08).
011600 01  WS-CURRENT-TIME.
011700     05  WS-CUR-HH                PIC 9(02).
011800     05  WS-CUR-MIN               PIC 9(02).
011900     05  WS-CUR-SS                PIC 9(02).
012000     05  WS-CUR-HS                PIC 9(02).
012050 01  WS-CUR-TIME-NUM REDEFINES WS-CURRENT-TIME
012060                             PIC 9(08).
012100*---------------------------------------------------------
012200*    BILL MASTER HELD IN TABLE FOR THE PAYMENT PASS -
012300*    THE BILL-IN EXTRACT IS UNORDERED SO EACH PAYMENT IS
012400*    MATCHED BY FULL-TABLE SCAN ON BILL ID.
012500*---------------------------------------------------------
012600 01  WS-BILL-TABLE.
012700     05  WS-BILL-ENTRY            OCCURS 0800 TIMES
012800                                  INDEXED BY BLX-IDX.
012900         10  WS-BILL-IMAGE        PIC X(332).
013000         10  WS-BILL-IMAGE-R REDEFINES WS-BILL-IMAGE.
013100             15  WS-BLT-ORIGIN        PIC X(04).
013200             15  WS-BLT-APPLMNEM      PIC X(04).
013300             15  WS-BLT-CURR-DATE     PIC X(08).
013400             15  WS-BLT-REC-TYP       PIC X(04).
013500             15  WS-BLT-CONCAT-KEY    PIC X(36).
013600             15  WS-BLT-RSRVD-DATA    PIC S9(4)        COMP.
013700             15  WS-BLT-LAST-UPDT-DT  PIC X(08).
013800             15  WS-BLT-LAST-UPDT-TM  PIC X(06).
013900             15  WS-BLT-CUST-ID       PIC X(36).
014000             15  WS-BLT-ACCT-ID       PIC X(36).
014100             15  WS-BLT-PLAN-ID       PIC X(36).
014200             15  WS-BLT-USAGE         PIC S9(15)       COMP-3.
014300             15  WS-BLT-AMT           PIC S9(15)V9(4)  COMP-3.
014400             15  WS-BLT-TAX-RATE      PIC S9(3)V9(2)   COMP-3.
014500             15  WS-BLT-TAX-AMT       PIC S9(15)V9(4)  COMP-3.
014600             15  WS-BLT-TOTL-AMT      PIC S9(15)V9(4)  COMP-3.
014700             15  WS-BLT-CURR-CODE     PIC X(03).
014800             15  WS-BLT-STTS          PIC X(09).
014900                 88  WS-BLT-STTS-DRAFT         VALUE 'DRAFT'.
015000                 88  WS-BLT-STTS-PENDING       VALUE 'PENDING'.
015100                 88  WS-BLT-STTS-PAID          VALUE 'PAID'.
015200                 88  WS-BLT-STTS-OVERDUE       VALUE 'OVERDUE'.
015300                 88  WS-BLT-STTS-CANCELLED     VALUE 'CANCELLED'.
015400                 88  WS-BLT-STTS-VOID          VALUE 'VOID'.
015500             15  WS-BLT-TAX-JURSDCN   PIC X(02).
015600             15  WS-BLT-TAX-IDENT     PIC X(04).
015700             15  WS-BLT-PERD-STRT-DT  PIC 9(08).
015800             15  WS-BLT-PERD-END-DT   PIC 9(08).
015900             15  WS-BLT-DUE-DT        PIC 9(08).
016000             15  WS-BLT-PAID-DT       PIC 9(08).
016100             15  WS-BLT-PAID-TIME     PIC 9(06).
016200             15  WS-BLT-PYMT-REF      PIC X(36).
016300             15  WS-BLT-PYMT-MTHD     PIC X(10).
016400             15  FILLER               PIC X(09).
016500*---------------------------------------------------------
016600*    CURRENT PAYMENT WORK AREA
016700*---------------------------------------------------------
016800 01  WS-CURRENT-PAYMENT.
016900     05  WS-CP-BILL-ID            PIC X(36).
017000     05  WS-CP-PYMT-AMT           PIC S9(15)V9(4)  COMP-3.
017100     05  WS-CP-PYMT-REF           PIC X(36).
017300 PROCEDURE DIVISION.
017400*---------------------------------------------------------
017500*    1000-MAINLINE-CONTROL
017600*---------------------------------------------------------
017700 1000-MAINLINE-CONTROL.
017800     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
017900     PERFORM 1500-LOAD-BILL-MASTER THRU 1500-EXIT.
018000     IF NOT WS-SKIP-SWEEP
018100         PERFORM 2000-MARK-OVERDUE-BILLS THRU 2000-EXIT.
018200     PERFORM 3000-APPLY-PAYMENT THRU 3000-EXIT.
018300     PERFORM 4000-REWRITE-BILL-MASTER THRU 4000-EXIT.
018400     GO TO 9000-TERMINATE.
018500 1000-EXIT.
018600     EXIT.
018700*---------------------------------------------------------
018800*    1100-INITIALIZE
018900*---------------------------------------------------------
019000 1100-INITIALIZE.
019100     ACCEPT WS-CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.
019200     ACCEPT WS-CURRENT-TIME FROM TIME.
019300 1100-EXIT.
019400     EXIT.
019500*---------------------------------------------------------
019600*    1500-LOAD-BILL-MASTER - READ THE ENTIRE BILL MASTER
019700*    EXTRACT INTO A WORKING-STORAGE TABLE SO THE OVERDUE
019800*    SWEEP AND THE PAYMENT PASS BOTH SEE THE SAME IMAGE
019900*    BEFORE THE REWRITE AT 4000.
020000*---------------------------------------------------------
020100 1500-LOAD-BILL-MASTER.
020200     OPEN INPUT BILL-IN.
020300     PERFORM 1550-READ-ONE-BILL THRU 1550-EXIT
020400         UNTIL WS-BL-EOF.
020500     CLOSE BILL-IN.
020600 1500-EXIT.
020700     EXIT.
020800 1550-READ-ONE-BILL.
020900     READ BILL-IN
021000         AT END
021100             SET WS-BL-EOF TO TRUE
021200             GO TO 1550-EXIT.
021300     ADD 1 TO WS-BILL-COUNT.
021400     SET BLX-IDX TO WS-BILL-COUNT.
021500     MOVE BL_BILL_RECORD TO WS-BILL-IMAGE (BLX-IDX).
021600 1550-EXIT.
021700     EXIT.
021800*---------------------------------------------------------
021900*    2000-MARK-OVERDUE-BILLS - TODAY AFTER DUE DATE AND
022000*    STATUS NOT PAID/CANCELLED/VOID (SCR0588) BECOMES
022100*    OVERDUE.  RUNS AHEAD OF PAYMENT APPLICATION PER
022200*    SCR0247 SO TODAYS PAYMENT CANNOT BE OVERWRITTEN BACK
022300*    TO OVERDUE BY A STALE IMAGE.
022400*---------------------------------------------------------
022500 2000-MARK-OVERDUE-BILLS.
022600     PERFORM 2100-CHECK-ONE-BILL THRU 2100-EXIT
022700         VARYING BLX-IDX FROM 1 BY 1
022800         UNTIL BLX-IDX > WS-BILL-COUNT.
022900 2000-EXIT.
023000     EXIT.
023100 2100-CHECK-ONE-BILL.
023200     IF WS-BLT-STTS-PAID (BLX-IDX)
023300         OR WS-BLT-STTS-CANCELLED (BLX-IDX)
023400         OR WS-BLT-STTS-VOID (BLX-IDX)
023500         GO TO 2100-EXIT.
023600     IF WS-CUR-DATE-NUM > WS-BLT-DUE-DT (BLX-IDX)
023700         MOVE 'OVERDUE  ' TO WS-BLT-STTS (BLX-IDX)
023800         MOVE WS-CUR-DATE-NUM TO WS-BLT-LAST-UPDT-DT (BLX-IDX)
023900         MOVE WS-CURRENT-TIME TO WS-BLT-LAST-UPDT-TM (BLX-IDX)
024000         ADD 1 TO WS-BILLS-MARKED-OVERDUE.
024100 2100-EXIT.
024200     EXIT.
024300*---------------------------------------------------------
024400*    3000-APPLY-PAYMENT - ONE PAYMENT PER BILL, EXACT
024500*    AMOUNT MATCH ONLY, BILL MUST BE PENDING OR OVERDUE
024600*    BEFORE IT CAN BE MARKED PAID (SCR0203).
024700*---------------------------------------------------------
024800 3000-APPLY-PAYMENT.
024900     OPEN INPUT PAYMENT-IN.
025000     PERFORM 3100-READ-PAYMENT THRU 3100-EXIT
025100         UNTIL WS-PY-EOF.
025200     CLOSE PAYMENT-IN.
025300 3000-EXIT.
025400     EXIT.
025500 3100-READ-PAYMENT.
025600     READ PAYMENT-IN
025700         AT END
025800             SET WS-PY-EOF TO TRUE
025900             GO TO 3100-EXIT.
026000     MOVE PY-BILL-ID  TO WS-CP-BILL-ID.
026100     MOVE PY-PYMT-AMT TO WS-CP-PYMT-AMT.
026200     MOVE PY-PYMT-REF TO WS-CP-PYMT-REF.
026400     PERFORM 3200-FIND-BILL THRU 3200-EXIT.
026500     IF NOT WS-BILL-FOUND
026600         ADD 1 TO WS-PAYMENTS-REJECTED
026700         DISPLAY 'BILPAY - BILL NOT FOUND FOR PAYMENT '
026800                 WS-CP-BILL-ID
026900         GO TO 3100-EXIT.
027000     PERFORM 3300-VALIDATE-PAYMENT THRU 3300-EXIT.
027100     IF NOT WS-PYMT-VALID
027200         ADD 1 TO WS-PAYMENTS-REJECTED
027300         GO TO 3100-EXIT.
027400     PERFORM 3400-MARK-BILL-PAID THRU 3400-EXIT.
027500     ADD 1 TO WS-PAYMENTS-APPLIED.
027600 3100-EXIT.
027700     EXIT.
027800 3200-FIND-BILL.
027900     MOVE 'N' TO WS-BILL-FOUND-SW.
028000     PERFORM 3210-TEST-ONE-BILL THRU 3210-EXIT
028100         VARYING BLX-IDX FROM 1 BY 1
028200         UNTIL BLX-IDX > WS-BILL-COUNT
028300            OR WS-BILL-FOUND.
028400 3200-EXIT.
028500     EXIT.
028600 3210-TEST-ONE-BILL.
028700     IF WS-BLT-CONCAT-KEY (BLX-IDX) = WS-CP-BILL-ID
028800         SET WS-BILL-FOUND TO TRUE.
028900 3210-EXIT.
029000     EXIT.
029100*---------------------------------------------------------
029200*    3300-VALIDATE-PAYMENT - BILL STATUS MUST BE PENDING
029300*    OR OVERDUE, AND THE PAYMENT AMOUNT MUST MATCH THE
029400*    BILL TOTAL EXACTLY - NO PARTIAL OR OVERPAYMENT.
029500*---------------------------------------------------------
029600 3300-VALIDATE-PAYMENT.
029700     MOVE 'N' TO WS-PYMT-VALID-SW.
029800     IF NOT WS-BLT-STTS-PENDING (BLX-IDX)
029900         AND NOT WS-BLT-STTS-OVERDUE (BLX-IDX)
030000         GO TO 3300-EXIT.
030100     IF WS-CP-PYMT-AMT NOT = WS-BLT-TOTL-AMT (BLX-IDX)
030200         GO TO 3300-EXIT.
030300     SET WS-PYMT-VALID TO TRUE.
030400 3300-EXIT.
030500     EXIT.
030600*---------------------------------------------------------
030700*    3400-MARK-BILL-PAID
030750*    PAYMENT METHOD IS ALWAYS 'ONLINE' (SCR0605) -- DO NOT
030760*    WIRE IN A METHOD FIELD FROM PAYMENT-IN.
030800*---------------------------------------------------------
030900 3400-MARK-BILL-PAID.
031000     MOVE 'PAID     '        TO WS-BLT-STTS (BLX-IDX).
031100     MOVE WS-CUR-DATE-NUM    TO WS-BLT-PAID-DT (BLX-IDX).
031200     MOVE WS-CUR-HH          TO WS-BLT-PAID-TIME (BLX-IDX) (1:2).
031300     MOVE WS-CUR-MIN         TO WS-BLT-PAID-TIME (BLX-IDX) (3:2).
031400     MOVE WS-CUR-SS          TO WS-BLT-PAID-TIME (BLX-IDX) (5:2).
031500     MOVE WS-CP-PYMT-REF     TO WS-BLT-PYMT-REF (BLX-IDX).
031600     MOVE 'ONLINE    '       TO WS-BLT-PYMT-MTHD (BLX-IDX).
031700     MOVE WS-CUR-DATE-NUM    TO WS-BLT-LAST-UPDT-DT (BLX-IDX).
031800     MOVE WS-CURRENT-TIME    TO WS-BLT-LAST-UPDT-TM (BLX-IDX).
031900 3400-EXIT.
032000     EXIT.
032100*---------------------------------------------------------
032200*    4000-REWRITE-BILL-MASTER - WRITE THE UPDATED TABLE
032300*    BACK OUT AS THE NEXT CYCLES BILL MASTER.
032400*---------------------------------------------------------
032500 4000-REWRITE-BILL-MASTER.
032600     OPEN OUTPUT BILL-OUT.
032700     PERFORM 4100-WRITE-ONE-BILL THRU 4100-EXIT
032800         VARYING BLX-IDX FROM 1 BY 1
032900         UNTIL BLX-IDX > WS-BILL-COUNT.
033000     CLOSE BILL-OUT.
033100 4000-EXIT.
033200     EXIT.
033300 4100-WRITE-ONE-BILL.
033400     MOVE WS-BILL-IMAGE (BLX-IDX) TO BO-BILL-RECORD.
033500     WRITE BO-BILL-RECORD.
033600 4100-EXIT.
033700     EXIT.
033800*---------------------------------------------------------
033900*    9000-TERMINATE
034000*---------------------------------------------------------
034100 9000-TERMINATE.
034200     DISPLAY 'BILPAY - BILLS ON MASTER      ' WS-BILL-COUNT.
034300     DISPLAY 'BILPAY - MARKED OVERDUE       ' WS-BILLS-MARKED-OVER
034400     DISPLAY 'BILPAY - PAYMENTS APPLIED     ' WS-PAYMENTS-APPLIED.
034500     DISPLAY 'BILPAY - PAYMENTS REJECTED    ' WS-PAYMENTS-REJECTED
034600     STOP RUN.
